000100******************************************************************
000200* ABENDREC   -- DUMP RECORD WRITTEN TO SYSOUT ON A BAD END
000300* CARRIES THE FAILING PARAGRAPH NAME AND A ONE-LINE REASON SO
000400* THE OPERATOR CAN TELL WHERE IN THE JOB THINGS WENT WRONG
000500* WITHOUT PULLING A FORMATTED DUMP.
000600*-----------------------------------------------------------------
000700* A.00.00 1989-03-14 RMN  NEW COPYBOOK FOR CR-1014
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                      PIC X(1)  VALUE "*".
001100     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001200     05  FILLER                      PIC X(1)  VALUE SPACE.
001300     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001400     05  FILLER                      PIC X(1)  VALUE SPACE.
001500     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
001600     05  FILLER                      PIC X(1)  VALUE SPACE.
001700     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
001800     05  FILLER                      PIC X(6)  VALUE SPACES.
