000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANTCHEAT.
000400 AUTHOR. R. NAGAMATSU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/89.
000700 DATE-COMPILED. 03/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ANTI-CHEAT / VALIDATION SUBPROGRAM, CALLED ONCE PER
001400*          SESSION BY SESSUPDT AFTER A NORMAL CLOSE.  SCORES THE
001500*          SESSION FOR ANOMALIES, RAISES SUSPICIOUS-PATTERN
001600*          FLAGS, AND RUNS THE FIVE VALIDATION-RULE PASS/FAIL
001700*          CHECKS.  MODELED ON THE OLD CLCLBCST CALLING
001800*          CONVENTION -- FLAT LINKAGE RECORDS, NO FILES OF ITS
001900*          OWN, RETURN-CD ZERO ON A GOOD CALL.
002000*
002100*          THE CALLER HOLDS THE FULL SESSION AND USER-ANALYTICS
002200*          TABLES IN WORKING STORAGE, SO ANYTHING THAT NEEDS TO
002300*          LOOK ACROSS *OTHER* SESSIONS (THE PATTERN CHECK AND
002400*          THE OVERLAP RULE) IS PRE-COUNTED BY THE CALLER AND
002500*          HANDED IN THROUGH AC-CONTEXT-REC -- THIS MODULE ONLY
002600*          SEES ONE SESSION AND ONE USER ROW AT A TIME.
002700*
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* A.00.00 1989-03-15 RMN  CR-1015 NEW MODULE - ANOMALY
003200*                         SCORE, SUSPICIOUS FLAGS, VALIDATION
003300*                         RULES PULLED OUT OF SESSUPDT MAINLINE
003400* A.00.01 1990-03-20 RMN  CR-1024 DEVICE-SCORE NOW SEARCHES
003500*                         USR-DEVICE-IDS INSTEAD OF TAKING A
003600*                         CALLER-SUPPLIED MATCH SWITCH
003700* A.00.02 1992-02-14 KPL  CR-1031 REASONABLE-HOURS RULE
003800*                         LEFT AS THE LITERAL TWO-NOT-OR SOURCE
003900*                         EXPRESSION PER QA-ANALYST REVIEW - DO
004000*                         NOT "FIX" THIS, IT IS INTENTIONAL
004100* A.00.03 1994-05-17 RMN  CR-1038 USER-NOT-FOUND PATH NOW
004200*                         SKIPS FLAGS/RULES ENTIRELY, NOT JUST
004300*                         THE SCORE, TO MATCH THE CALLING CONTRACT
004400* A.00.04 1998-12-03 KPL  CR-1047 Y2K REVIEW - NO DATE
004500*                         FIELDS IN THIS MODULE, NO CHANGE NEEDED,
004600*                         LOGGED FOR AUDIT
004700* A.00.05 2003-03-04 RMN  CR-1052 SCORE TABLE AND DEVIATION
004800*                         TABLE NOW CLEARED THROUGH THEIR OWN
004900*                         SUBSCRIPTED SWEEPS IN HOUSEKEEPING AND
005000*                         DURATION-SCORE, NOT FIELD-BY-FIELD MOVES
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100 01  WS-SCORE-FIELDS.
006200     05  WS-DURATION-SCORE           PIC S9(1)V9(4) COMP-3.
006300     05  WS-TIME-SCORE               PIC S9(1)V9(4) COMP-3.
006400     05  WS-PATTERN-SCORE            PIC S9(1)V9(4) COMP-3.
006500     05  WS-DEVICE-SCORE             PIC S9(1)V9(4) COMP-3.
006600
006700****** REDEFINITION -- THE FOUR COMPONENT SCORES AS ONE TABLE,
006800****** USED BY 000-HOUSEKEEPING TO ZERO THEM IN ONE PASS
006900 01  WS-SCORE-FIELDS-TBL-R REDEFINES WS-SCORE-FIELDS.
007000     05  WS-SCORE-SLOT OCCURS 4 TIMES
007100                                     PIC S9(1)V9(4) COMP-3.
007200
007300 77  WS-SCORE-SUB                PIC S9(1) COMP.
007400 01  WS-CALC-FIELDS.
007500     05  WS-DEVIATION                PIC S9(9)  COMP.
007600     05  WS-REL-DEVIATION            PIC S9(5)V9(4) COMP-3.
007700     05  WS-REL-DEVIATION-OVER-3     PIC S9(5)V9(4) COMP-3.
007800
007900 77  WS-DEV-SUB                  PIC S9(1) COMP.
008000
008100****** REDEFINITION -- THE TWO RELATIVE-DEVIATION WORK FIELDS AS
008200****** A 2-SLOT TABLE, FOR THE PRE-CLEAR LOOP IN 100-DURATION-
008300****** SCORE-RTN -- WS-DEVIATION ITSELF IS SKIPPED OVER AS FILLER
008400 01  WS-CALC-FIELDS-DEV-R REDEFINES WS-CALC-FIELDS.
008500     05  FILLER                      PIC S9(9) COMP.
008600     05  WS-REL-DEV-SLOT OCCURS 2 TIMES
008700                                     PIC S9(5)V9(4) COMP-3.
008800
008900 01  WS-EPOCHCNV-AREA.
009000     05  WS-EC-FUNCTION-SW           PIC X(1).
009100     05  WS-EC-EPOCH-SECONDS         PIC S9(11) COMP-3.
009200     05  WS-EC-CIVIL-YEAR            PIC S9(4)  COMP.
009300     05  WS-EC-CIVIL-MONTH           PIC S9(2)  COMP.
009400     05  WS-EC-CIVIL-DAY             PIC S9(2)  COMP.
009500     05  WS-EC-CIVIL-HOUR            PIC S9(2)  COMP.
009600     05  WS-EC-CIVIL-MINUTE          PIC S9(2)  COMP.
009700     05  WS-EC-CIVIL-SECOND          PIC S9(2)  COMP.
009800     05  WS-EC-DAY-OF-WEEK           PIC S9(1)  COMP.
009900     05  WS-EC-ISO-YEAR              PIC S9(4)  COMP.
010000     05  WS-EC-ISO-WEEK              PIC S9(2)  COMP.
010100
010200****** REDEFINITION -- FUNCTION SWITCH + EPOCH SECONDS TOGETHER,
010300****** FOR THE ONE-SHOT "CLEAR MY INPUT AREA" MOVE BEFORE EACH
010400****** CALL TO EPOCHCNV, SAME IDEA AS EPOCHCNV'S OWN HEAD GROUP
010500 01  WS-EPOCHCNV-HEAD-R REDEFINES WS-EPOCHCNV-AREA.
010600     05  WS-EC-HEAD-GROUP            PIC X(7).
010700     05  FILLER                      PIC X(18).
010800 01  WS-EC-RETURN-CD                 PIC S9(4) COMP.
010900
011000 01  WS-START-INFO.
011100     05  WS-START-DOW                PIC S9(1) COMP.
011200     05  WS-START-HOUR               PIC S9(2) COMP.
011300     05  WS-START-MINUTE             PIC S9(2) COMP.
011400     05  WS-START-DAY-NUM            PIC S9(9) COMP.
011500 01  WS-END-INFO.
011600     05  WS-END-DAY-NUM               PIC S9(9) COMP.
011700
011800 77  WS-FLAG-SUB                     PIC S9(2) COMP.
011900
012000 LINKAGE SECTION.
012100     COPY SESSREC.
012200     COPY USRANLYT.
012300
012400 01  AC-CONTEXT-REC.
012500     05  AC-MAX-SESSION-DURATION     PIC S9(9)  COMP-3.
012600     05  AC-CURRENT-EPOCH            PIC S9(11) COMP-3.
012700     05  AC-OTHER-SESSION-COUNT-1HR  PIC S9(5)  COMP-3.
012800     05  AC-OVERLAP-FOUND-SW         PIC X(1).
012900         88  AC-OVERLAP-FOUND        VALUE "Y".
013000     05  AC-USER-FOUND-SW            PIC X(1).
013100         88  AC-USER-FOUND           VALUE "Y".
013200
013300 01  RETURN-CD                       PIC S9(4) COMP.
013400
013500 PROCEDURE DIVISION USING SESSION-REC, USER-ANALYTICS-REC,
013600                           AC-CONTEXT-REC, RETURN-CD.
013700******************************************************************
013800* 000-HOUSEKEEPING -- ONE CALL SCORES AND FLAGS ONE SES-REC.
013900* SESSUPDT CALLS US ONCE PER SESSION AT CLOSE-OUT TIME, AFTER
014000* USR-REC AND THE OVERLAP SWITCH ARE ALREADY SET UP BY THE
014100* CALLER -- SEE AC-USER-FOUND AND AC-OVERLAP-FOUND BELOW.
014200******************************************************************
014300 000-HOUSEKEEPING.
014400     MOVE ZERO TO RETURN-CD.
014500     PERFORM 005-ZERO-SCORES-RTN THRU 005-EXIT.
014600
014700****** IF SESSUPDT COULD NOT FIND THE OWNING USER ROW, SCORE AS
014800****** MAXIMALLY SUSPICIOUS AND SKIP EVERY FLAG/RULE -- THERE IS
014900****** NO USR-REC TO TEST PATTERNS OR DEVICE HISTORY AGAINST
015000     IF NOT AC-USER-FOUND                                         051794RN
015100         MOVE 1.0000 TO SES-ANOMALY-SCORE
015200         MOVE ZERO TO SES-FLAG-COUNT
015300         MOVE SPACES TO SES-FLAGS(1) SES-FLAGS(2) SES-FLAGS(3)
015400                         SES-FLAGS(4) SES-FLAGS(5) SES-FLAGS(6)
015500         MOVE "N" TO SES-RULE-MAX-DUR SES-RULE-HOURS
015600                     SES-RULE-DEVICE SES-RULE-TZ
015700                     SES-RULE-OVERLAP
015800         GOBACK
015900     END-IF.
016000
016100****** NORMAL PATH -- DECODE THE EPOCH TIMESTAMPS ONCE, THEN RUN
016200****** THE FOUR SCORE COMPONENTS, COMBINE THEM, AND SCAN FOR THE
016300****** FIVE DISPLAY FLAGS AND FIVE VALIDATION RULES IN TURN
016400     PERFORM 050-DECODE-START-END-RTN THRU 050-EXIT.
016500     PERFORM 100-DURATION-SCORE-RTN THRU 100-EXIT.
016600     PERFORM 150-TIME-SCORE-RTN THRU 150-EXIT.
016700     PERFORM 200-PATTERN-SCORE-RTN THRU 200-EXIT.
016800     PERFORM 250-DEVICE-SCORE-RTN THRU 250-EXIT.
016900     PERFORM 300-COMBINE-SCORE-RTN THRU 300-EXIT.
017000     PERFORM 400-SCAN-FLAGS-RTN THRU 400-EXIT.
017100     PERFORM 500-VALIDATION-RULES-RTN THRU 500-EXIT.
017200
017300     GOBACK.
017400 000-EXIT.
017500     EXIT.
017600
017700****** ZEROES THE FOUR COMPONENT SCORES IN ONE PASS VIA THE
017800****** TABLE REDEFINITION OF WS-SCORE-FIELDS, SAME IDEA AS THE
017900****** EQUIPMENT-TABLE CLEAR IN THE OLD PATSRCH LOAD
018000 005-ZERO-SCORES-RTN.
018100     PERFORM 006-ZERO-ONE-SCORE-RTN
018200         VARYING WS-SCORE-SUB FROM 1 BY 1
018300         UNTIL WS-SCORE-SUB > 4.
018400 005-EXIT.
018500     EXIT.
018600
018700 006-ZERO-ONE-SCORE-RTN.
018800     MOVE ZERO TO WS-SCORE-SLOT(WS-SCORE-SUB).
018900 006-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300* 050-DECODE-START-END-RTN -- HOUR/MINUTE/DAY-OF-WEEK OF THE
019400* START EPOCH, AND THE CALENDAR-DAY NUMBERS OF START AND END,
019500* VIA EPOCHCNV.  EVERYTHING DOWNSTREAM (TIME-OF-DAY, WEEKEND,
019600* OVERNIGHT) READS FROM THESE WORKING FIELDS.
019700******************************************************************
019800 050-DECODE-START-END-RTN.
019900****** CLEAR THE CALL AREA BEFORE EVERY CALL SO STALE OUTPUT
020000****** FIELDS FROM THE PRIOR SESSION CANNOT SURVIVE INTO THIS ONE
020100     MOVE SPACES TO WS-EC-HEAD-GROUP.
020200     MOVE "E" TO WS-EC-FUNCTION-SW.
020300     MOVE SES-START-EPOCH TO WS-EC-EPOCH-SECONDS.
020400     CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD.
020500     MOVE WS-EC-CIVIL-HOUR TO WS-START-HOUR.
020600     MOVE WS-EC-CIVIL-MINUTE TO WS-START-MINUTE.
020700     MOVE WS-EC-DAY-OF-WEEK TO WS-START-DOW.
020800     DIVIDE SES-START-EPOCH BY 86400 GIVING WS-START-DAY-NUM.
020900
021000****** END EPOCH ONLY EXISTS FOR A COMPLETED SESSION -- AN ACTIVE
021100****** SESSION BEING CLOSED OUT RIGHT NOW HAS NO END-DAY-NUM OF
021200****** ITS OWN, SO IT CANNOT SPAN A MIDNIGHT BOUNDARY
021300     IF SES-END-EPOCH > ZERO
021400         MOVE "E" TO WS-EC-FUNCTION-SW
021500         MOVE SES-END-EPOCH TO WS-EC-EPOCH-SECONDS
021600         CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD
021700         DIVIDE SES-END-EPOCH BY 86400 GIVING WS-END-DAY-NUM
021800     ELSE
021900         MOVE WS-START-DAY-NUM TO WS-END-DAY-NUM
022000     END-IF.
022100 050-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500* 100-DURATION-SCORE-RTN
022600******************************************************************
022700 100-DURATION-SCORE-RTN.
022800****** BOTH DEVIATION SLOTS CLEARED BEFORE USE -- ONLY ONE OF
022900****** THE TWO COMPUTES BELOW ACTUALLY FIRES PER SESSION, SO
023000****** THE OTHER SLOT MUST NOT CARRY A PRIOR SESSION'S VALUE
023100     PERFORM 105-CLEAR-DEV-SLOT-RTN
023200         VARYING WS-DEV-SUB FROM 1 BY 1
023300         UNTIL WS-DEV-SUB > 2.
023400****** ZERO DURATION MEANS THE SESSION NEVER REALLY RAN --
023500****** NOT SUSPICIOUS, JUST EMPTY
023600     IF SES-DURATION-SEC = ZERO
023700         MOVE ZERO TO WS-DURATION-SCORE
023800     ELSE
023900****** FLAT 1.0 ABOVE THE SHOP'S HARD CEILING, NO SLIDING SCALE
024000         IF SES-DURATION-SEC > AC-MAX-SESSION-DURATION
024100             MOVE 1.0000 TO WS-DURATION-SCORE
024200         ELSE
024300             IF USR-AVG-SESSION-SEC > ZERO
024400****** ABSOLUTE DEVIATION FROM THE USER'S OWN AVERAGE, NOT A
024500****** SIGNED VALUE -- BOTH TOO-LONG AND TOO-SHORT ARE SUSPECT
024600                 IF SES-DURATION-SEC > USR-AVG-SESSION-SEC
024700                     COMPUTE WS-DEVIATION =
024800                         SES-DURATION-SEC - USR-AVG-SESSION-SEC
024900                 ELSE
025000                     COMPUTE WS-DEVIATION =
025100                         USR-AVG-SESSION-SEC - SES-DURATION-SEC
025200                 END-IF
025300****** DEVIATION EXPRESSED AS A FRACTION OF THE USER'S AVERAGE,
025400****** THEN SCALED SO A 3X DEVIATION SATURATES THE SCORE AT 1.0 --
025500****** TRUNCATED, NOT ROUNDED, PER THE SHOP'S SCORING STANDARD
025600                 COMPUTE WS-REL-DEVIATION =
025700                     WS-DEVIATION / USR-AVG-SESSION-SEC
025800                 COMPUTE WS-REL-DEVIATION-OVER-3 =
025900                     WS-REL-DEVIATION / 3.0
026000                 IF WS-REL-DEVIATION-OVER-3 > 1.0000
026100                     MOVE 1.0000 TO WS-DURATION-SCORE
026200                 ELSE
026300                     MOVE WS-REL-DEVIATION-OVER-3
026400                                             TO WS-DURATION-SCORE
026500                 END-IF
026600             ELSE
026700****** NO HISTORY FOR THIS USER YET -- NOTHING TO COMPARE AGAINST
026800                 MOVE ZERO TO WS-DURATION-SCORE
026900             END-IF
027000         END-IF
027100     END-IF.
027200 100-EXIT.
027300     EXIT.
027400
027500****** SEE CR-1052 -- SINGLE-SLOT CLEAR DRIVEN BY THE VARYING
027600****** CLAUSE ABOVE, NOT A TWO-LINE MOVE ZERO
027700 105-CLEAR-DEV-SLOT-RTN.
027800     MOVE ZERO TO WS-REL-DEV-SLOT(WS-DEV-SUB).
027900 105-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300* 150-TIME-SCORE-RTN -- 0.8 IF THE START TIME FALLS STRICTLY
028400* BETWEEN 02:00 AND 05:00 UTC AND THE USER IS NOT A NIGHT OWL
028500******************************************************************
028600 150-TIME-SCORE-RTN.
028700     MOVE ZERO TO WS-TIME-SCORE.
028800****** THE WINDOW IS (02:00,05:00) -- 02:00 ITSELF DOES NOT
028900****** COUNT, SO THE SECOND LEG BELOW ONLY CATCHES 02:00:01 AND
029000****** LATER WITHIN THAT SAME HOUR
029100     IF WS-START-HOUR > 2 AND WS-START-HOUR < 5
029200         IF NOT USR-IS-NIGHT-OWL
029300             MOVE 0.8 TO WS-TIME-SCORE
029400         END-IF
029500     ELSE
029600         IF WS-START-HOUR = 2 AND WS-START-MINUTE > 0
029700             IF NOT USR-IS-NIGHT-OWL
029800                 MOVE 0.8 TO WS-TIME-SCORE
029900             END-IF
030000         END-IF
030100     END-IF.
030200 150-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 200-PATTERN-SCORE-RTN -- CALLER ALREADY COUNTED HOW MANY OTHER
030700* COMPLETED SESSIONS FOR THIS USER STARTED IN THE HOUR BEFORE
030800* (AND UP TO) THIS SESSION'S START
030900******************************************************************
031000 200-PATTERN-SCORE-RTN.
031100****** THE COUNT ITSELF IS BUILT BY SESSUPDT BEFORE THE CALL --
031200****** THIS RTN ONLY APPLIES THE THRESHOLD
031300     IF AC-OTHER-SESSION-COUNT-1HR > 3
031400         MOVE 0.9 TO WS-PATTERN-SCORE
031500     ELSE
031600         MOVE ZERO TO WS-PATTERN-SCORE
031700     END-IF.
031800 200-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200* 250-DEVICE-SCORE-RTN -- 0.5 NO DEVICE ID, 0.0 KNOWN DEVICE,
032300* 0.3 UNKNOWN DEVICE.  SEARCHES THE USER'S DEVICE-ID TABLE.
032400******************************************************************
032500 250-DEVICE-SCORE-RTN.
032600****** NO DEVICE ID AT ALL IS MORE SUSPICIOUS THAN AN UNKNOWN
032700****** ONE -- AN UNKNOWN DEVICE AT LEAST IDENTIFIED ITSELF
032800     IF SES-DEVICE-ID = SPACES
032900         MOVE 0.5 TO WS-DEVICE-SCORE
033000     ELSE
033100****** LINEAR SEARCH OF THE USER'S KNOWN-DEVICE TABLE -- TABLE
033200****** IS SMALL AND UNSORTED, SO SEARCH (NOT SEARCH ALL) IS RIGHT
033300         SET DEV-IDX TO 1
033400         SEARCH USR-DEVICE-IDS                                    032090RN
033500             AT END
033600                 MOVE 0.3 TO WS-DEVICE-SCORE
033700             WHEN USR-DEVICE-IDS(DEV-IDX) = SES-DEVICE-ID
033800                 MOVE ZERO TO WS-DEVICE-SCORE
033900         END-SEARCH
034000     END-IF.
034100 250-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500* 300-COMBINE-SCORE-RTN
034600******************************************************************
034700 300-COMBINE-SCORE-RTN.
034800****** WEIGHTED BLEND OF THE FOUR COMPONENTS -- WEIGHTS SUM TO
034900****** 1.0 SO THE COMBINED SCORE STAYS IN THE SAME 0-1 RANGE
035000     COMPUTE SES-ANOMALY-SCORE =
035100         (WS-DURATION-SCORE * 0.4)
035200       + (WS-TIME-SCORE     * 0.2)
035300       + (WS-PATTERN-SCORE  * 0.3)
035400       + (WS-DEVICE-SCORE   * 0.1).
035500 300-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* 400-SCAN-FLAGS-RTN -- FIVE INDEPENDENT CHECKS, VALIDATION ORDER.
036000* SES-FLAG-COUNT AND SES-FLAGS(n) ARE BUILT UP AS WE GO.
036100******************************************************************
036200 400-SCAN-FLAGS-RTN.
036300     MOVE ZERO TO SES-FLAG-COUNT.
036400     MOVE SPACES TO SES-FLAGS(1) SES-FLAGS(2) SES-FLAGS(3)
036500                     SES-FLAGS(4) SES-FLAGS(5) SES-FLAGS(6).
036600
036700****** FIVE CHECKS, EACH INDEPENDENT -- A SESSION CAN CARRY ANY
036800****** NUMBER OF THEM AT ONCE, UP TO THE SIX-SLOT SES-FLAGS TABLE
036900     PERFORM 410-FLAG-EXCESSIVE-RTN THRU 410-EXIT.
037000     PERFORM 420-FLAG-ROUND-RTN THRU 420-EXIT.
037100     PERFORM 430-FLAG-SHORT-RTN THRU 430-EXIT.
037200     PERFORM 440-FLAG-OVERNIGHT-RTN THRU 440-EXIT.
037300     PERFORM 450-FLAG-WEEKEND-RTN THRU 450-EXIT.
037400 400-EXIT.
037500     EXIT.
037600
037700****** OVER THE SHOP'S HARD CEILING -- SAME THRESHOLD AS THE
037800****** DURATION-SCORE SATURATION POINT IN 100-DURATION-SCORE-RTN
037900 410-FLAG-EXCESSIVE-RTN.
038000     IF SES-DURATION-SEC > ZERO
038100         AND SES-DURATION-SEC > AC-MAX-SESSION-DURATION
038200         ADD 1 TO SES-FLAG-COUNT
038300         MOVE "excessive_duration" TO SES-FLAGS(SES-FLAG-COUNT)
038400     END-IF.
038500 410-EXIT.
038600     EXIT.
038700
038800****** A DURATION THAT COMES OUT AN EXACT NUMBER OF HOURS IS A
038900****** TELL FOR A TIMER BEING CLICKED ON THE HOUR RATHER THAN A
039000****** NATURALLY-ENDED SESSION -- WS-FLAG-SUB IS SCRATCH HERE,
039100****** NOT A SUBSCRIPT, BORROWED FOR THE QUOTIENT WE DISCARD
039200 420-FLAG-ROUND-RTN.
039300     IF SES-DURATION-SEC > ZERO
039400         DIVIDE SES-DURATION-SEC BY 3600
039500             GIVING WS-FLAG-SUB
039600             REMAINDER WS-DEVIATION
039700         IF WS-DEVIATION = ZERO
039800             ADD 1 TO SES-FLAG-COUNT
039900             MOVE "round_number_duration"
040000                                   TO SES-FLAGS(SES-FLAG-COUNT)
040100         END-IF
040200     END-IF.
040300 420-EXIT.
040400     EXIT.
040500
040600****** UNDER A MINUTE -- TOO SHORT TO BE REAL STUDY TIME
040700 430-FLAG-SHORT-RTN.
040800     IF SES-DURATION-SEC > ZERO AND SES-DURATION-SEC < 60
040900         ADD 1 TO SES-FLAG-COUNT
041000         MOVE "very_short_session" TO SES-FLAGS(SES-FLAG-COUNT)
041100     END-IF.
041200 430-EXIT.
041300     EXIT.
041400
041500****** WS-START-DAY-NUM/WS-END-DAY-NUM WERE SET BY 050-DECODE-
041600****** START-END-RTN -- DIFFERENT CALENDAR DAYS MEANS THE SESSION
041700****** CROSSED AT LEAST ONE MIDNIGHT
041800 440-FLAG-OVERNIGHT-RTN.
041900     IF SES-START-EPOCH > ZERO AND SES-END-EPOCH > ZERO
042000         IF WS-START-DAY-NUM NOT = WS-END-DAY-NUM
042100             ADD 1 TO SES-FLAG-COUNT
042200             MOVE "overnight_session" TO SES-FLAGS(SES-FLAG-COUNT)
042300         END-IF
042400     END-IF.
042500 440-EXIT.
042600     EXIT.
042700
042800****** DOW 0/6 IS SUNDAY/SATURDAY PER EPOCHCNV'S CONVENTION --
042900****** EIGHT HOURS STRAIGHT ON A WEEKEND IS A MARATHON, FLAG IT
043000 450-FLAG-WEEKEND-RTN.
043100     IF (WS-START-DOW = 0 OR WS-START-DOW = 6)
043200         AND SES-DURATION-SEC > 28800
043300         ADD 1 TO SES-FLAG-COUNT
043400         MOVE "weekend_marathon" TO SES-FLAGS(SES-FLAG-COUNT)
043500     END-IF.
043600 450-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000* 500-VALIDATION-RULES-RTN -- FIVE INDEPENDENT Y/N CHECKS
044100******************************************************************
044200 500-VALIDATION-RULES-RTN.
044300****** EACH RULE SETS ITS OWN Y/N BYTE ON SES-SCORE-REC -- THE
044400****** REPORT PRINTS ALL FIVE, THERE IS NO OVERALL PASS/FAIL
044500     PERFORM 510-RULE-MAXDUR-RTN THRU 510-EXIT.
044600     PERFORM 520-RULE-HOURS-RTN THRU 520-EXIT.
044700     PERFORM 530-RULE-DEVICE-RTN THRU 530-EXIT.
044800     PERFORM 540-RULE-TZ-RTN THRU 540-EXIT.
044900     PERFORM 550-RULE-NOOVERLAP-RTN THRU 550-EXIT.
045000 500-EXIT.
045100     EXIT.
045200
045300****** ZERO DURATION PASSES BY DEFAULT -- NOTHING TO BE EXCESSIVE
045400****** ABOUT -- OTHERWISE THE SAME CEILING AS 410-FLAG-EXCESSIVE
045500 510-RULE-MAXDUR-RTN.
045600     IF SES-DURATION-SEC = ZERO
045700             OR SES-DURATION-SEC <= AC-MAX-SESSION-DURATION
045800         MOVE "Y" TO SES-RULE-MAX-DUR
045900     ELSE
046000         MOVE "N" TO SES-RULE-MAX-DUR
046100     END-IF.
046200 510-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600* 520-RULE-HOURS-RTN -- REASONABLE-HOURS IS CARRIED OVER FROM
046700* THE SOURCE AS THE LITERAL "NOT AFTER 02:00 OR NOT BEFORE
046800* 05:00" EXPRESSION.  THAT IS TRUE FOR EVERY START TIME EXCEPT
046900* EXACTLY [02:00,05:00) -- DO NOT COLLAPSE THIS TO ITS PROBABLE
047000* INTENT, THE SOURCE BOOLEAN IS WHAT WE TRANSLATE.  SEE A.00.02.
047100******************************************************************
047200 520-RULE-HOURS-RTN.
047300     IF NOT (WS-START-HOUR > 2 OR
047400             (WS-START-HOUR = 2 AND WS-START-MINUTE > 0))
047500         OR NOT (WS-START-HOUR < 5)
047600         MOVE "Y" TO SES-RULE-HOURS
047700     ELSE
047800         MOVE "N" TO SES-RULE-HOURS
047900     END-IF.
048000 520-EXIT.
048100     EXIT.
048200
048300****** DEVICE RULE IS SATISFIED AS LONG AS SOME DEVICE CAME IN
048400****** WITH THE SESSION -- AN EMPTY DEVICE-ID IS THE ONLY FAILURE
048500 530-RULE-DEVICE-RTN.
048600     IF SES-DEVICE-ID NOT = SPACES
048700         MOVE "Y" TO SES-RULE-DEVICE
048800     ELSE
048900         MOVE "N" TO SES-RULE-DEVICE
049000     END-IF.
049100 530-EXIT.
049200     EXIT.
049300
049400****** TIMEZONE RULE IS NOT YET IMPLEMENTED ON THIS SHOP'S END --
049500****** WE HAVE NO RELIABLE TIMEZONE FIELD TO CHECK AGAINST, SO
049600****** THE FLAG ALWAYS PASSES UNTIL THAT DATA SHOWS UP UPSTREAM
049700 540-RULE-TZ-RTN.
049800     MOVE "Y" TO SES-RULE-TZ.
049900 540-EXIT.
050000     EXIT.
050100
050200****** AC-OVERLAP-FOUND WAS SET BY THE CALLER (SESSUPDT) BEFORE
050300****** THIS PROGRAM WAS EVER ENTERED -- WE ONLY TRANSLATE ITS
050400****** SWITCH VALUE INTO THE Y/N RULE-RESULT BYTE THE REPORT WANTS
050500 550-RULE-NOOVERLAP-RTN.
050600     IF AC-OVERLAP-FOUND
050700         MOVE "N" TO SES-RULE-OVERLAP
050800     ELSE
050900         MOVE "Y" TO SES-RULE-OVERLAP
051000     END-IF.
051100 550-EXIT.
051200     EXIT.
