000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SESSUPDT.
000400 AUTHOR. R. NAGAMATSU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/16/89.
000700 DATE-COMPILED. 03/16/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          NIGHTLY SESSION CLOSE-OUT AND USER-ANALYTICS ROLLUP.
001400*          INPUT  - SESSION-FILE    (STUDY SESSIONS, ANY STATUS)
001500*                   USER-FILE       (USER STUDY-TIME ANALYTICS)
001600*          OUTPUT - SESSION-FILE    (REWRITTEN IN FULL)
001700*                   USER-FILE       (REWRITTEN IN FULL)
001800*                   SYSOUT          (CONTROL TOTALS, ABEND TRACE)
001900*
002000*          NEITHER FILE HAS ISAM SUPPORT IN THIS BUILD, SO BOTH
002100*          ARE LOADED WHOLE INTO WORKING STORAGE, PROCESSED IN
002200*          MEMORY, AND REWRITTEN WHOLE AT THE END -- SAME "LOAD /
002300*          UPDATE-IN-MEMORY / REWRITE" SHAPE AS THE OLD
002400*          PATSRCH EQUIPMENT-TABLE LOAD, JUST APPLIED TO BOTH
002500*          FILES INSTEAD OF ONE, SINCE THE ANTI-CHEAT PATTERN
002600*          AND OVERLAP CHECKS NEED TO SEE EVERY SESSION FOR A
002700*          USER AT ONCE, NOT JUST THE ONE CURRENTLY BEING CLOSED.
002800*
002900*          STEPS PER RUN:
003000*            1. STALE-SESSION SWEEP (>= 8 HOURS STILL ACTIVE)
003100*            2. NORMAL CLOSE OF REMAINING ACTIVE SESSIONS WITH
003200*               AN END TIME, CALLING ANTCHEAT FOR EACH ONE
003300*            3. RECLASSIFY TO SUSPICIOUS WHERE EARNED
003400*            4. ROLL DURATION INTO THE OWNING USER'S ANALYTICS
003500*            5. REWRITE BOTH FILES, PRINT CONTROL TOTALS
003600*
003700*-----------------------------------------------------------------
003800* CHANGE LOG
003900*-----------------------------------------------------------------
004000* A.00.00 1989-03-16 RMN  CR-1016 NEW PROGRAM - NIGHTLY
004100*                         SESSION CLOSE-OUT / ANALYTICS ROLLUP
004200* A.00.01 1989-06-02 RMN  CR-1018 ADDED STALE-SESSION
004300*                         SWEEP AHEAD OF THE NORMAL CLOSE PASS
004400* A.00.02 1990-07-11 RMN  CR-1025 PATTERN-COUNT AND
004500*                         OVERLAP CHECKS NOW SCAN THE IN-MEMORY
004600*                         SESSION TABLE INSTEAD OF A SECOND PASS
004700*                         OF THE INPUT FILE
004800* A.00.03 1992-06-30 KPL  CR-1033 AVG-SESSION ROLLUP
004900*                         GUARDED AGAINST ZERO 30-DAY COUNT
005000* A.00.04 1994-08-09 RMN  CR-1039 CONTROL TOTALS NOW PRINT
005100*                         EVEN WHEN SESSION-FILE IS EMPTY
005200* A.00.05 1998-11-12 KPL  CR-1044 Y2K REVIEW - EPOCH MATH
005300*                         IN EPOCHCNV ALREADY CENTURY-SAFE,
005400*                         NO CHANGE NEEDED HERE, LOGGED FOR AUDIT
005500* A.00.06 2001-05-24 RMN  CR-1049 MINOR - SYSOUT CONTROL-
005600*                         TOTAL LINE SPACING CLEANED UP PER
005700*                         OPERATIONS REQUEST
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS NEXT-PAGE.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SESSION-FILE  ASSIGN TO SESSIONS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-SESSION-FILE-STATUS.
007200     SELECT USER-FILE     ASSIGN TO USERANLY
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-USER-FILE-STATUS.
007500     SELECT SYSOUT        ASSIGN TO SYSOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SYSOUT-FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SESSION-FILE
008200     LABEL RECORDS ARE STANDARD.
008300     COPY SESSREC.
008400
008500 FD  USER-FILE
008600     LABEL RECORDS ARE STANDARD.
008700     COPY USRANLYT.
008800
008900 FD  SYSOUT
009000     LABEL RECORDS ARE STANDARD.
009100 01  SYSOUT-REC                      PIC X(100).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 77  WS-DATE                     PIC 9(6).
009600
009700
009800 01  FILE-STATUS-CODES.
009900     05  WS-SESSION-FILE-STATUS      PIC X(2)  VALUE "00".
010000         88  SESSION-FILE-OK         VALUE "00".
010100         88  SESSION-FILE-EOF        VALUE "10".
010200     05  WS-USER-FILE-STATUS         PIC X(2)  VALUE "00".
010300         88  USER-FILE-OK            VALUE "00".
010400         88  USER-FILE-EOF           VALUE "10".
010500     05  WS-SYSOUT-FILE-STATUS       PIC X(2)  VALUE "00".
010600         88  SYSOUT-FILE-OK          VALUE "00".
010700
010800 01  WS-PARA-NAME                    PIC X(20) VALUE SPACES.
010900
011000****** ABEND TRACE RECORD -- SAME COPYBOOK AS DALYUPDT/PATSRCH
011100 COPY ABENDREC.
011200
011300 01  WS-CONFIG-VALUES.
011400     05  WS-MAX-SESSION-DURATION     PIC S9(9) COMP-3
011500                                                 VALUE 28800.
011600     05  WS-STALE-THRESHOLD-SEC      PIC S9(9) COMP-3
011700                                                 VALUE 28800.
011800
011900 77  MORE-USERS-SW               PIC X(1) VALUE SPACE.
012000     88  NO-MORE-USERS           VALUE "N".
012100
012200 77  MORE-SESSIONS-SW            PIC X(1) VALUE SPACE.
012300     88  NO-MORE-SESSIONS        VALUE "N".
012400
012500 01  WS-CURR-DATE.
012600     05  WS-CURR-DATE-NUM            PIC 9(8).
012700 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
012800     05  WS-CURR-YYYY                PIC 9(4).
012900     05  WS-CURR-MM                  PIC 9(2).
013000     05  WS-CURR-DD                  PIC 9(2).
013100
013200 01  WS-CURR-TIME.
013300     05  WS-CURR-TIME-NUM            PIC 9(8).
013400 01  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
013500     05  WS-CURR-HH                  PIC 9(2).
013600     05  WS-CURR-MI                  PIC 9(2).
013700     05  WS-CURR-SS                  PIC 9(2).
013800     05  WS-CURR-HS                  PIC 9(2).
013900
014000 01  WS-EPOCHCNV-AREA.
014100     05  WS-EC-FUNCTION-SW           PIC X(1).
014200     05  WS-EC-EPOCH-SECONDS         PIC S9(11) COMP-3.
014300     05  WS-EC-CIVIL-YEAR            PIC S9(4)  COMP.
014400     05  WS-EC-CIVIL-MONTH           PIC S9(2)  COMP.
014500     05  WS-EC-CIVIL-DAY             PIC S9(2)  COMP.
014600     05  WS-EC-CIVIL-HOUR            PIC S9(2)  COMP.
014700     05  WS-EC-CIVIL-MINUTE          PIC S9(2)  COMP.
014800     05  WS-EC-CIVIL-SECOND          PIC S9(2)  COMP.
014900     05  WS-EC-DAY-OF-WEEK           PIC S9(1)  COMP.
015000     05  WS-EC-ISO-YEAR               PIC S9(4)  COMP.
015100     05  WS-EC-ISO-WEEK               PIC S9(2)  COMP.
015200 01  WS-EC-RETURN-CD                 PIC S9(4) COMP.
015300
015400 01  WS-CURRENT-EPOCH                PIC S9(11) COMP-3.
015500
015600****** SESSION TABLE -- WHOLE OF SESSION-FILE, LOADED ONCE
015700 01  SESSION-TABLE.
015800     05  STB-ENTRY OCCURS 3000 TIMES INDEXED BY SES-IDX.
015900         10  STB-ID                  PIC X(24).
016000         10  STB-USER-ID             PIC X(24).
016100         10  STB-GROUP-ID            PIC X(24).
016200         10  STB-START-EPOCH         PIC S9(11) COMP-3.
016300         10  STB-END-EPOCH           PIC S9(11) COMP-3.
016400         10  STB-DURATION-SEC        PIC S9(9)  COMP-3.
016500         10  STB-STATUS              PIC X(10).
016600             88  STB-ST-ACTIVE       VALUE "ACTIVE    ".
016700             88  STB-ST-COMPLETED    VALUE "COMPLETED ".
016800             88  STB-ST-INVALID      VALUE "INVALID   ".
016900             88  STB-ST-SUSPICIOUS   VALUE "SUSPICIOUS".
017000         10  STB-PLATFORM            PIC X(10).
017100         10  STB-DEVICE-ID           PIC X(40).
017200         10  STB-ANOMALY-SCORE       PIC S9(1)V9(4) COMP-3.
017300         10  STB-FLAG-COUNT          PIC S9(2)  COMP-3.
017400         10  STB-FLAGS OCCURS 6 TIMES
017500                                     PIC X(20).
017600         10  STB-RULE-MAX-DUR        PIC X(1).
017700         10  STB-RULE-HOURS          PIC X(1).
017800         10  STB-RULE-DEVICE         PIC X(1).
017900         10  STB-RULE-TZ             PIC X(1).
018000         10  STB-RULE-OVERLAP        PIC X(1).
018100         10  FILLER                  PIC X(21).
018200 01  WS-SESSION-COUNT                PIC S9(5) COMP VALUE ZERO.
018300
018400****** USER TABLE -- WHOLE OF USER-FILE, LOADED ONCE, ASCENDING
018500****** BY UST-ID SO 330-FIND-USER-RTN CAN SEARCH ALL
018600 01  USER-TABLE.
018700     05  UST-ENTRY OCCURS 2000 TIMES
018800                     ASCENDING KEY IS UST-ID
018900                     INDEXED BY USR-IDX.
019000         10  UST-ID                  PIC X(24).
019100         10  UST-TOTAL-STUDY-SEC     PIC S9(11) COMP-3.
019200         10  UST-AVG-SESSION-SEC     PIC S9(9)  COMP-3.
019300         10  UST-SESSION-COUNT-30D   PIC S9(7)  COMP-3.
019400         10  UST-CURRENT-STREAK      PIC S9(5)  COMP-3.
019500         10  UST-LONGEST-STREAK      PIC S9(5)  COMP-3.
019600         10  UST-LAST-ACTIVITY-EPOCH PIC S9(11) COMP-3.
019700         10  UST-NIGHT-OWL-FLAG      PIC X(1).
019800             88  UST-IS-NIGHT-OWL    VALUE "Y".
019900         10  UST-DEVICE-COUNT        PIC S9(2)  COMP-3.
020000         10  UST-DEVICE-IDS          PIC X(40)
020100                                     OCCURS 10 TIMES
020200                                     INDEXED BY UDV-IDX.
020300         10  UST-DISPLAY-NAME        PIC X(40).
020400         10  FILLER                  PIC X(6).
020500 01  WS-USER-COUNT                   PIC S9(5) COMP VALUE ZERO.
020600
020700 01  WS-SWITCHES.
020800     05  WS-USER-FOUND-SW            PIC X(1)  VALUE "N".
020900         88  WS-USER-WAS-FOUND       VALUE "Y".
021000     05  WS-OVERLAP-FOUND-SW         PIC X(1)  VALUE "N".
021100         88  WS-OVERLAP-WAS-FOUND    VALUE "Y".
021200
021300****** REDEFINITION -- BOTH SCAN SWITCHES AS ONE SOLID PAIR, FOR
021400****** THE RESET-BEFORE-NEXT-SESSION SWEEP IN 300-VALIDATE-SESSION
021500 01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
021600     05  WS-SWITCHES-GROUP           PIC X(2).
021700
021800 01  WS-SCAN-FIELDS.
021900     05  WS-OTHER-COUNT-1HR          PIC S9(5) COMP-3.
022000     05  WS-CAND-START               PIC S9(11) COMP-3.
022100     05  WS-CAND-END                 PIC S9(11) COMP-3.
022200     05  WS-THIS-END-OR-NOW          PIC S9(11) COMP-3.
022300     05  WS-CAND-END-OR-NOW          PIC S9(11) COMP-3.
022400
022500 01  AC-CONTEXT-REC.
022600     05  AC-MAX-SESSION-DURATION     PIC S9(9)  COMP-3.
022700     05  AC-CURRENT-EPOCH            PIC S9(11) COMP-3.
022800     05  AC-OTHER-SESSION-COUNT-1HR  PIC S9(5)  COMP-3.
022900     05  AC-OVERLAP-FOUND-SW         PIC X(1).
023000         88  AC-OVERLAP-FOUND        VALUE "Y".
023100     05  AC-USER-FOUND-SW            PIC X(1).
023200         88  AC-USER-FOUND           VALUE "Y".
023300 01  AC-RETURN-CD                    PIC S9(4) COMP.
023400
023500 01  WS-ACCUMULATORS.
023600     05  WS-SESSIONS-PROCESSED       PIC S9(7) COMP-3 VALUE ZERO.
023700     05  WS-SESSIONS-STALE-CLOSED    PIC S9(7) COMP-3 VALUE ZERO.
023800     05  WS-SESSIONS-SUSPICIOUS      PIC S9(7) COMP-3 VALUE ZERO.
023900     05  WS-SECONDS-ROLLED-UP        PIC S9(11) COMP-3 VALUE ZERO.
024000
024100 PROCEDURE DIVISION.
024200******************************************************************
024300* 000-HOUSEKEEPING -- ONE RUN CLOSES OUT TONIGHT'S SESSIONS FOR
024400* EVERY USER AND REWRITES BOTH MASTER FILES.  "NOW" IS CAPTURED
024500* ONCE HERE THROUGH EPOCHCNV SO EVERY STALE-SWEEP AND VALIDATION
024600* CHECK BELOW USES THE SAME INSTANT, NOT A DIFFERENT "NOW" PER
024700* SESSION AS THE RUN PROGRESSES.
024800******************************************************************
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO WS-PARA-NAME.
025100     MOVE ZERO TO WS-ACCUMULATORS.
025200     OPEN OUTPUT SYSOUT.
025300     ACCEPT WS-CURR-DATE-NUM FROM DATE YYYYMMDD.
025400     ACCEPT WS-DATE FROM DATE.
025500     ACCEPT WS-CURR-TIME-NUM FROM TIME.
025600****** BUILD TODAY'S CIVIL TIMESTAMP AND HAND IT TO EPOCHCNV'S
025700****** "C" (CIVIL-TO-EPOCH) FUNCTION TO GET ONE EPOCH-SECONDS
025800****** VALUE FOR "NOW" -- CHEAPER THAN CALLING EPOCHCNV AGAIN
025900****** EVERY TIME A PARAGRAPH BELOW NEEDS THE CURRENT INSTANT
026000     MOVE WS-CURR-YYYY  TO WS-EC-CIVIL-YEAR.
026100     MOVE WS-CURR-MM    TO WS-EC-CIVIL-MONTH.
026200     MOVE WS-CURR-DD    TO WS-EC-CIVIL-DAY.
026300     MOVE WS-CURR-HH    TO WS-EC-CIVIL-HOUR.
026400     MOVE WS-CURR-MI    TO WS-EC-CIVIL-MINUTE.
026500     MOVE WS-CURR-SS    TO WS-EC-CIVIL-SECOND.
026600     MOVE "C" TO WS-EC-FUNCTION-SW.
026700     CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD.
026800     MOVE WS-EC-EPOCH-SECONDS TO WS-CURRENT-EPOCH.
026900     MOVE WS-MAX-SESSION-DURATION TO AC-MAX-SESSION-DURATION.
027000     MOVE WS-CURRENT-EPOCH TO AC-CURRENT-EPOCH.
027100
027200****** LOAD, PROCESS, REWRITE -- IN THAT ORDER, PER THE REMARKS
027300****** BANNER ABOVE.  NEITHER FILE IS TOUCHED ON DISK UNTIL EVERY
027400****** SESSION HAS BEEN VALIDATED AND ROLLED UP IN MEMORY
027500     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT.
027600     PERFORM 075-LOAD-SESSION-TABLE THRU 075-EXIT.
027700     PERFORM 100-MAINLINE THRU 100-EXIT.
027800     PERFORM 700-REWRITE-SESSION-FILE THRU 700-EXIT.
027900     PERFORM 750-REWRITE-USER-FILE THRU 750-EXIT.
028000     PERFORM 900-CLEANUP THRU 900-EXIT.
028100
028200     CLOSE SYSOUT.
028300     STOP RUN.
028400 000-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 050-LOAD-USER-TABLE -- USER-FILE HAS NO ISAM SUPPORT IN THIS
028900* BUILD, SO IT IS LOADED WHOLE, SEARCHED WITH SEARCH ALL, AND
029000* REWRITTEN WHOLE AT 750.  THE FILE IS MAINTAINED IN ASCENDING
029100* USR-ID ORDER ALREADY, AS SEARCH ALL REQUIRES.
029200******************************************************************
029300 050-LOAD-USER-TABLE.
029400     MOVE "050-LOAD-USER-TABLE" TO WS-PARA-NAME.
029500     OPEN INPUT USER-FILE.
029600     IF NOT USER-FILE-OK
029700         MOVE "UNABLE TO OPEN USER-FILE" TO WS-PARA-NAME
029800         GO TO 1000-ABEND-RTN
029900     END-IF.
030000     PERFORM 055-READ-USER-RTN THRU 055-EXIT
030100         UNTIL NO-MORE-USERS.
030200     CLOSE USER-FILE.
030300 050-EXIT.
030400     EXIT.
030500
030600****** ONE ROW PER USER CARRIED OVER UNCHANGED INTO UST-ENTRY --
030700****** 400-ROLLUP-USER-RTN AND 770-WRITE-USER-ONE-RTN ARE THE
030800****** ONLY PLACES THAT UPDATE A ROW AFTER IT LANDS HERE
030900 055-READ-USER-RTN.
031000     READ USER-FILE
031100         AT END
031200             SET USER-FILE-EOF TO TRUE
031300             SET NO-MORE-USERS TO TRUE
031400         NOT AT END
031500             ADD 1 TO WS-USER-COUNT
031600             SET USR-IDX TO WS-USER-COUNT
031700             MOVE USR-ID              TO UST-ID(USR-IDX)
031800             MOVE USR-TOTAL-STUDY-SEC TO
031900                              UST-TOTAL-STUDY-SEC(USR-IDX)
032000             MOVE USR-AVG-SESSION-SEC TO
032100                              UST-AVG-SESSION-SEC(USR-IDX)
032200             MOVE USR-SESSION-COUNT-30D TO
032300                              UST-SESSION-COUNT-30D(USR-IDX)
032400             MOVE USR-CURRENT-STREAK  TO
032500                              UST-CURRENT-STREAK(USR-IDX)
032600             MOVE USR-LONGEST-STREAK  TO
032700                              UST-LONGEST-STREAK(USR-IDX)
032800             MOVE USR-LAST-ACTIVITY-EPOCH TO
032900                              UST-LAST-ACTIVITY-EPOCH(USR-IDX)
033000             MOVE USR-NIGHT-OWL-FLAG  TO
033100                              UST-NIGHT-OWL-FLAG(USR-IDX)
033200             MOVE USR-DEVICE-COUNT    TO
033300                              UST-DEVICE-COUNT(USR-IDX)
033400             MOVE USR-DEVICE-IDS(1)   TO
033500                              UST-DEVICE-IDS(USR-IDX, 1)
033600             MOVE USR-DEVICE-IDS(2)   TO
033700                              UST-DEVICE-IDS(USR-IDX, 2)
033800             MOVE USR-DEVICE-IDS(3)   TO
033900                              UST-DEVICE-IDS(USR-IDX, 3)
034000             MOVE USR-DEVICE-IDS(4)   TO
034100                              UST-DEVICE-IDS(USR-IDX, 4)
034200             MOVE USR-DEVICE-IDS(5)   TO
034300                              UST-DEVICE-IDS(USR-IDX, 5)
034400             MOVE USR-DEVICE-IDS(6)   TO
034500                              UST-DEVICE-IDS(USR-IDX, 6)
034600             MOVE USR-DEVICE-IDS(7)   TO
034700                              UST-DEVICE-IDS(USR-IDX, 7)
034800             MOVE USR-DEVICE-IDS(8)   TO
034900                              UST-DEVICE-IDS(USR-IDX, 8)
035000             MOVE USR-DEVICE-IDS(9)   TO
035100                              UST-DEVICE-IDS(USR-IDX, 9)
035200             MOVE USR-DEVICE-IDS(10)  TO
035300                              UST-DEVICE-IDS(USR-IDX, 10)
035400             MOVE USR-DISPLAY-NAME    TO
035500                              UST-DISPLAY-NAME(USR-IDX)
035600     END-READ.
035700 055-EXIT.
035800     EXIT.
035900
036000******************************************************************
036100* 075-LOAD-SESSION-TABLE -- WHOLE OF SESSION-FILE INTO MEMORY SO
036200* THE PATTERN AND OVERLAP SCANS CAN SEE EVERY SESSION AT ONCE
036300******************************************************************
036400 075-LOAD-SESSION-TABLE.
036500     MOVE "075-LOAD-SESSION-TABLE" TO WS-PARA-NAME.
036600     OPEN INPUT SESSION-FILE.
036700     IF NOT SESSION-FILE-OK
036800         MOVE "UNABLE TO OPEN SESSION-FILE" TO WS-PARA-NAME
036900         GO TO 1000-ABEND-RTN
037000     END-IF.
037100     SET SESSION-FILE-EOF TO FALSE.
037200     PERFORM 080-READ-SESSION-RTN THRU 080-EXIT
037300         UNTIL NO-MORE-SESSIONS.
037400     CLOSE SESSION-FILE.
037500 075-EXIT.
037600     EXIT.
037700
037800****** SESSION-TABLE CARRIES EVERY SESSION REGARDLESS OF STATUS --
037900****** ACTIVE, COMPLETED, AND ALREADY-INVALID ROWS ALL RIDE ALONG
038000****** SO THE REWRITE AT 700 REPRODUCES THE WHOLE FILE, NOT JUST
038100****** THE SESSIONS THIS RUN TOUCHED
038200 080-READ-SESSION-RTN.
038300     READ SESSION-FILE
038400         AT END
038500             SET SESSION-FILE-EOF TO TRUE
038600             SET NO-MORE-SESSIONS TO TRUE
038700         NOT AT END
038800             ADD 1 TO WS-SESSION-COUNT
038900             SET SES-IDX TO WS-SESSION-COUNT
039000             MOVE SES-ID           TO STB-ID(SES-IDX)
039100             MOVE SES-USER-ID      TO STB-USER-ID(SES-IDX)
039200             MOVE SES-GROUP-ID     TO STB-GROUP-ID(SES-IDX)
039300             MOVE SES-START-EPOCH  TO STB-START-EPOCH(SES-IDX)
039400             MOVE SES-END-EPOCH    TO STB-END-EPOCH(SES-IDX)
039500             MOVE SES-DURATION-SEC TO STB-DURATION-SEC(SES-IDX)
039600             MOVE SES-STATUS       TO STB-STATUS(SES-IDX)
039700             MOVE SES-PLATFORM     TO STB-PLATFORM(SES-IDX)
039800             MOVE SES-DEVICE-ID    TO STB-DEVICE-ID(SES-IDX)
039900             MOVE SES-ANOMALY-SCORE TO
040000                                   STB-ANOMALY-SCORE(SES-IDX)
040100             MOVE SES-FLAG-COUNT   TO STB-FLAG-COUNT(SES-IDX)
040200             MOVE SES-FLAGS(1)     TO STB-FLAGS(SES-IDX, 1)
040300             MOVE SES-FLAGS(2)     TO STB-FLAGS(SES-IDX, 2)
040400             MOVE SES-FLAGS(3)     TO STB-FLAGS(SES-IDX, 3)
040500             MOVE SES-FLAGS(4)     TO STB-FLAGS(SES-IDX, 4)
040600             MOVE SES-FLAGS(5)     TO STB-FLAGS(SES-IDX, 5)
040700             MOVE SES-FLAGS(6)     TO STB-FLAGS(SES-IDX, 6)
040800             MOVE SES-RULE-MAX-DUR TO STB-RULE-MAX-DUR(SES-IDX)
040900             MOVE SES-RULE-HOURS   TO STB-RULE-HOURS(SES-IDX)
041000             MOVE SES-RULE-DEVICE  TO STB-RULE-DEVICE(SES-IDX)
041100             MOVE SES-RULE-TZ      TO STB-RULE-TZ(SES-IDX)
041200             MOVE SES-RULE-OVERLAP TO STB-RULE-OVERLAP(SES-IDX)
041300     END-READ.
041400 080-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800* 100-MAINLINE
041900******************************************************************
042000 100-MAINLINE.
042100     MOVE "100-MAINLINE" TO WS-PARA-NAME.
042200     PERFORM 150-STALE-SWEEP-RTN THRU 150-EXIT                    060289RN
042300         VARYING SES-IDX FROM 1 BY 1
042400         UNTIL SES-IDX > WS-SESSION-COUNT.
042500
042600     PERFORM 200-NORMAL-CLOSE-RTN THRU 200-EXIT
042700         VARYING SES-IDX FROM 1 BY 1
042800         UNTIL SES-IDX > WS-SESSION-COUNT.
042900 100-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300* 150-STALE-SWEEP-RTN -- RUNS AHEAD OF THE NORMAL CLOSE PASS.
043400* ANY ACTIVE SESSION OPEN 8 HOURS OR MORE IS FORCE-CLOSED WITH
043500* THE CONFIGURED MAX DURATION, NOT ITS ACTUAL ELAPSED TIME.
043600******************************************************************
043700****** FORCE-CLOSED TO THE CONFIGURED CEILING, NOT ELAPSED TIME --
043800****** A SESSION THAT NEVER GOT A CLOSE EVENT HAS NO RELIABLE END
043900****** TIME TO COMPUTE A REAL DURATION FROM
044000 150-STALE-SWEEP-RTN.
044100     IF STB-ST-ACTIVE(SES-IDX)
044200         COMPUTE WS-CAND-START =
044300             WS-CURRENT-EPOCH - STB-START-EPOCH(SES-IDX)
044400         IF WS-CAND-START >= WS-STALE-THRESHOLD-SEC
044500             MOVE WS-CURRENT-EPOCH TO STB-END-EPOCH(SES-IDX)
044600             MOVE WS-MAX-SESSION-DURATION TO
044700                                    STB-DURATION-SEC(SES-IDX)
044800             MOVE "INVALID   " TO STB-STATUS(SES-IDX)
044900             MOVE 1.0000 TO STB-ANOMALY-SCORE(SES-IDX)
045000             MOVE 1 TO STB-FLAG-COUNT(SES-IDX)
045100             MOVE "auto_closed_stale" TO STB-FLAGS(SES-IDX, 1)
045200             MOVE SPACES TO STB-FLAGS(SES-IDX, 2)
045300             ADD 1 TO WS-SESSIONS-STALE-CLOSED
045400         END-IF
045500     END-IF.
045600 150-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* 200-NORMAL-CLOSE-RTN -- ONE REMAINING ACTIVE SESSION WITH A
046100* SUPPLIED END TIME: COMPUTE DURATION, VALIDATE, RECLASSIFY,
046200* ROLL UP.  SESSIONS STILL ACTIVE WITH NO END TIME ARE LEFT AS
046300* ACTIVE (NOTHING TO CLOSE YET).
046400******************************************************************
046500 200-NORMAL-CLOSE-RTN.
046600     IF STB-ST-ACTIVE(SES-IDX) AND STB-END-EPOCH(SES-IDX) > ZERO
046700         COMPUTE STB-DURATION-SEC(SES-IDX) =
046800             STB-END-EPOCH(SES-IDX) - STB-START-EPOCH(SES-IDX)
046900         MOVE "COMPLETED " TO STB-STATUS(SES-IDX)
047000         ADD 1 TO WS-SESSIONS-PROCESSED
047100         ADD STB-DURATION-SEC(SES-IDX) TO WS-SECONDS-ROLLED-UP
047200
047300         PERFORM 300-VALIDATE-SESSION-RTN THRU 300-EXIT.
047400         PERFORM 360-RECLASSIFY-RTN THRU 360-EXIT.
047500         PERFORM 400-ROLLUP-USER-RTN THRU 400-EXIT.
047600     END-IF.
047700 200-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100* 300-VALIDATE-SESSION-RTN -- BUILDS THE ANTCHEAT CONTEXT (USER
048200* LOOKUP, PATTERN COUNT, OVERLAP CHECK) THEN CALLS ANTCHEAT
048300******************************************************************
048400 300-VALIDATE-SESSION-RTN.
048500****** RESET BOTH SCAN SWITCHES TOGETHER THROUGH THE REDEFINES
048600****** GROUP BEFORE THIS SESSION'S LOOKUPS BEGIN -- EVERY SESSION
048700****** GETS A CLEAN "NOT FOUND YET" STATE, NOT THE PRIOR ONE'S
048800     MOVE "NN" TO WS-SWITCHES-GROUP.
048900     PERFORM 330-FIND-USER-RTN THRU 330-EXIT.
049000     PERFORM 310-COUNT-PATTERN-RTN THRU 310-EXIT.
049100     PERFORM 320-CHECK-OVERLAP-RTN THRU 320-EXIT.
049200
049300     MOVE WS-MAX-SESSION-DURATION TO AC-MAX-SESSION-DURATION.
049400     MOVE WS-CURRENT-EPOCH TO AC-CURRENT-EPOCH.
049500     MOVE WS-OTHER-COUNT-1HR TO AC-OTHER-SESSION-COUNT-1HR.
049600     MOVE WS-OVERLAP-FOUND-SW TO AC-OVERLAP-FOUND-SW.
049700     MOVE WS-USER-FOUND-SW TO AC-USER-FOUND-SW.
049800
049900     CALL "ANTCHEAT" USING STB-ENTRY(SES-IDX),
050000                            UST-ENTRY(USR-IDX),
050100                            AC-CONTEXT-REC,
050200                            AC-RETURN-CD.
050300 300-EXIT.
050400     EXIT.
050500
050600******************************************************************
050700* 310-COUNT-PATTERN-RTN -- OTHER COMPLETED SESSIONS FOR THE SAME
050800* USER THAT STARTED IN (THIS-START MINUS 1 HOUR, THIS-START]
050900******************************************************************
051000 310-COUNT-PATTERN-RTN.
051100     MOVE ZERO TO WS-OTHER-COUNT-1HR.
051200     PERFORM 315-PATTERN-SCAN-ONE-RTN THRU 315-EXIT
051300         VARYING USR-IDX FROM 1 BY 1
051400         UNTIL USR-IDX > WS-SESSION-COUNT.
051500 310-EXIT.
051600     EXIT.
051700
051800****** NOTE - USR-IDX IS BORROWED HERE AS A PLAIN SCAN SUBSCRIPT
051900****** OVER SESSION-TABLE, NOT AS THE USER-TABLE INDEX; IT IS
052000****** RESET BY 330-FIND-USER-RTN BEFORE THE CALL TO ANTCHEAT
052100 315-PATTERN-SCAN-ONE-RTN.
052200     IF USR-IDX NOT = SES-IDX
052300         AND STB-USER-ID(USR-IDX) = STB-USER-ID(SES-IDX)
052400         AND STB-ST-COMPLETED(USR-IDX)
052500         MOVE STB-START-EPOCH(USR-IDX) TO WS-CAND-START
052600         IF WS-CAND-START <= STB-START-EPOCH(SES-IDX)
052700             COMPUTE WS-CAND-END =
052800                 STB-START-EPOCH(SES-IDX) - 3600
052900             IF WS-CAND-START > WS-CAND-END
053000                 ADD 1 TO WS-OTHER-COUNT-1HR
053100             END-IF
053200         END-IF
053300     END-IF.
053400 315-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800* 320-CHECK-OVERLAP-RTN -- ANY OTHER SESSION FOR THE SAME USER
053900* THAT OVERLAPS [START, END-OR-NOW) OF THIS SESSION
054000******************************************************************
054100 320-CHECK-OVERLAP-RTN.
054200     IF STB-END-EPOCH(SES-IDX) > ZERO
054300         MOVE STB-END-EPOCH(SES-IDX) TO WS-THIS-END-OR-NOW
054400     ELSE
054500         MOVE WS-CURRENT-EPOCH TO WS-THIS-END-OR-NOW
054600     END-IF.
054700     PERFORM 325-OVERLAP-SCAN-ONE-RTN THRU 325-EXIT
054800         VARYING USR-IDX FROM 1 BY 1
054900         UNTIL USR-IDX > WS-SESSION-COUNT
055000            OR WS-OVERLAP-WAS-FOUND.
055100 320-EXIT.
055200     EXIT.
055300
055400****** STANDARD INTERVAL-OVERLAP TEST -- TWO RANGES OVERLAP UNLESS
055500****** ONE ENDS AT OR BEFORE THE OTHER STARTS; THIS-END-OR-NOW
055600****** AND CAND-END-OR-NOW TREAT A STILL-OPEN SESSION AS RUNNING
055700****** UNTIL "NOW" FOR PURPOSES OF THE COMPARISON
055800 325-OVERLAP-SCAN-ONE-RTN.
055900     IF USR-IDX NOT = SES-IDX
056000         AND STB-USER-ID(USR-IDX) = STB-USER-ID(SES-IDX)
056100         IF STB-END-EPOCH(USR-IDX) > ZERO
056200             MOVE STB-END-EPOCH(USR-IDX) TO WS-CAND-END-OR-NOW
056300         ELSE
056400             MOVE WS-CURRENT-EPOCH TO WS-CAND-END-OR-NOW
056500         END-IF
056600         IF STB-START-EPOCH(USR-IDX) < WS-THIS-END-OR-NOW
056700             AND STB-START-EPOCH(SES-IDX) < WS-CAND-END-OR-NOW
056800             MOVE "Y" TO WS-OVERLAP-FOUND-SW
056900         END-IF
057000     END-IF.
057100 325-EXIT.
057200     EXIT.
057300
057400******************************************************************
057500* 330-FIND-USER-RTN -- SEARCH ALL ON THE ASCENDING-BY-ID USER
057600* TABLE.  LEAVES USR-IDX POSITIONED ON THE MATCH FOR 300'S CALL
057700* TO ANTCHEAT, OR AT 1 (UNUSED) IF NOT FOUND.
057800******************************************************************
057900 330-FIND-USER-RTN.
058000     SET USR-IDX TO 1.
058100     SEARCH ALL UST-ENTRY
058200         AT END
058300             MOVE "N" TO WS-USER-FOUND-SW
058400         WHEN UST-ID(USR-IDX) = STB-USER-ID(SES-IDX)
058500             MOVE "Y" TO WS-USER-FOUND-SW
058600     END-SEARCH.
058700 330-EXIT.
058800     EXIT.
058900
059000******************************************************************
059100* 360-RECLASSIFY-RTN
059200******************************************************************
059300 360-RECLASSIFY-RTN.
059400****** EITHER TRIGGER IS ENOUGH ON ITS OWN -- A HIGH SCORE WITH NO
059500****** FLAGS, OR ANY FLAG AT ALL REGARDLESS OF SCORE, BOTH EARN
059600****** SUSPICIOUS STATUS.  STATUS WAS "COMPLETED" COMING IN FROM
059700****** 200-NORMAL-CLOSE-RTN -- THIS OVERRIDES IT WHEN EARNED
059800     IF STB-ANOMALY-SCORE(SES-IDX) > 0.7000
059900             OR STB-FLAG-COUNT(SES-IDX) > ZERO
060000         MOVE "SUSPICIOUS" TO STB-STATUS(SES-IDX)
060100         ADD 1 TO WS-SESSIONS-SUSPICIOUS
060200     END-IF.
060300 360-EXIT.
060400     EXIT.
060500
060600******************************************************************
060700* 400-ROLLUP-USER-RTN -- ADD DURATION, RECOMPUTE AVERAGE (GUARD
060800* DIVIDE-BY-ZERO), SET LAST-ACTIVITY-EPOCH.  NO-OP IF THE USER
060900* WAS NOT FOUND (NOTHING TO ROLL INTO).
061000******************************************************************
061100 400-ROLLUP-USER-RTN.
061200     IF NOT WS-USER-WAS-FOUND
061300         GO TO 400-EXIT.
061400     ADD STB-DURATION-SEC(SES-IDX)
061500                         TO UST-TOTAL-STUDY-SEC(USR-IDX).
061600     IF UST-SESSION-COUNT-30D(USR-IDX) > ZERO                     063092KP
061700         COMPUTE UST-AVG-SESSION-SEC(USR-IDX) =
061800             UST-TOTAL-STUDY-SEC(USR-IDX)
061900                 / UST-SESSION-COUNT-30D(USR-IDX)
062000     END-IF.
062100     MOVE STB-END-EPOCH(SES-IDX) TO
062200                         UST-LAST-ACTIVITY-EPOCH(USR-IDX).
062300 400-EXIT.
062400     EXIT.
062500
062600******************************************************************
062700* 700-REWRITE-SESSION-FILE -- WRITE THE WHOLE TABLE BACK OUT
062800******************************************************************
062900 700-REWRITE-SESSION-FILE.
063000     MOVE "700-REWRITE-SESSION-FILE" TO WS-PARA-NAME.
063100     OPEN OUTPUT SESSION-FILE.
063200     PERFORM 720-WRITE-SESSION-ONE-RTN THRU 720-EXIT
063300         VARYING SES-IDX FROM 1 BY 1
063400         UNTIL SES-IDX > WS-SESSION-COUNT.
063500     CLOSE SESSION-FILE.
063600 700-EXIT.
063700     EXIT.
063800
063900****** MIRROR IMAGE OF 080-READ-SESSION-RTN'S LOAD, FIELD FOR
064000****** FIELD -- THE TABLE ROW IS THE RECORD OF TRUTH, SES-REC IS
064100****** JUST THE OUTBOUND SHAPE
064200 720-WRITE-SESSION-ONE-RTN.
064300     MOVE STB-ID(SES-IDX)           TO SES-ID.
064400     MOVE STB-USER-ID(SES-IDX)      TO SES-USER-ID.
064500     MOVE STB-GROUP-ID(SES-IDX)     TO SES-GROUP-ID.
064600     MOVE STB-START-EPOCH(SES-IDX)  TO SES-START-EPOCH.
064700     MOVE STB-END-EPOCH(SES-IDX)    TO SES-END-EPOCH.
064800     MOVE STB-DURATION-SEC(SES-IDX) TO SES-DURATION-SEC.
064900     MOVE STB-STATUS(SES-IDX)       TO SES-STATUS.
065000     MOVE STB-PLATFORM(SES-IDX)     TO SES-PLATFORM.
065100     MOVE STB-DEVICE-ID(SES-IDX)    TO SES-DEVICE-ID.
065200     MOVE STB-ANOMALY-SCORE(SES-IDX) TO SES-ANOMALY-SCORE.
065300     MOVE STB-FLAG-COUNT(SES-IDX)   TO SES-FLAG-COUNT.
065400     MOVE STB-FLAGS(SES-IDX, 1)     TO SES-FLAGS(1).
065500     MOVE STB-FLAGS(SES-IDX, 2)     TO SES-FLAGS(2).
065600     MOVE STB-FLAGS(SES-IDX, 3)     TO SES-FLAGS(3).
065700     MOVE STB-FLAGS(SES-IDX, 4)     TO SES-FLAGS(4).
065800     MOVE STB-FLAGS(SES-IDX, 5)     TO SES-FLAGS(5).
065900     MOVE STB-FLAGS(SES-IDX, 6)     TO SES-FLAGS(6).
066000     MOVE STB-RULE-MAX-DUR(SES-IDX) TO SES-RULE-MAX-DUR.
066100     MOVE STB-RULE-HOURS(SES-IDX)   TO SES-RULE-HOURS.
066200     MOVE STB-RULE-DEVICE(SES-IDX)  TO SES-RULE-DEVICE.
066300     MOVE STB-RULE-TZ(SES-IDX)      TO SES-RULE-TZ.
066400     MOVE STB-RULE-OVERLAP(SES-IDX) TO SES-RULE-OVERLAP.
066500     WRITE SESSION-REC.
066600 720-EXIT.
066700     EXIT.
066800
066900******************************************************************
067000* 750-REWRITE-USER-FILE -- WRITE THE WHOLE TABLE BACK OUT
067100******************************************************************
067200 750-REWRITE-USER-FILE.
067300     MOVE "750-REWRITE-USER-FILE" TO WS-PARA-NAME.
067400     OPEN OUTPUT USER-FILE.
067500     PERFORM 770-WRITE-USER-ONE-RTN THRU 770-EXIT
067600         VARYING USR-IDX FROM 1 BY 1
067700         UNTIL USR-IDX > WS-USER-COUNT.
067800     CLOSE USER-FILE.
067900 750-EXIT.
068000     EXIT.
068100
068200****** MIRROR IMAGE OF 055-READ-USER-RTN'S LOAD -- EVERY USER ROW
068300****** GOES BACK OUT WHETHER OR NOT IT SAW A SESSION TONIGHT
068400 770-WRITE-USER-ONE-RTN.
068500     MOVE UST-ID(USR-IDX)              TO USR-ID.
068600     MOVE UST-TOTAL-STUDY-SEC(USR-IDX) TO USR-TOTAL-STUDY-SEC.
068700     MOVE UST-AVG-SESSION-SEC(USR-IDX) TO USR-AVG-SESSION-SEC.
068800     MOVE UST-SESSION-COUNT-30D(USR-IDX) TO
068900                                   USR-SESSION-COUNT-30D.
069000     MOVE UST-CURRENT-STREAK(USR-IDX)  TO USR-CURRENT-STREAK.
069100     MOVE UST-LONGEST-STREAK(USR-IDX)  TO USR-LONGEST-STREAK.
069200     MOVE UST-LAST-ACTIVITY-EPOCH(USR-IDX) TO
069300                                   USR-LAST-ACTIVITY-EPOCH.
069400     MOVE UST-NIGHT-OWL-FLAG(USR-IDX)  TO USR-NIGHT-OWL-FLAG.
069500     MOVE UST-DEVICE-COUNT(USR-IDX)    TO USR-DEVICE-COUNT.
069600     MOVE UST-DEVICE-IDS(USR-IDX, 1)   TO USR-DEVICE-IDS(1).
069700     MOVE UST-DEVICE-IDS(USR-IDX, 2)   TO USR-DEVICE-IDS(2).
069800     MOVE UST-DEVICE-IDS(USR-IDX, 3)   TO USR-DEVICE-IDS(3).
069900     MOVE UST-DEVICE-IDS(USR-IDX, 4)   TO USR-DEVICE-IDS(4).
070000     MOVE UST-DEVICE-IDS(USR-IDX, 5)   TO USR-DEVICE-IDS(5).
070100     MOVE UST-DEVICE-IDS(USR-IDX, 6)   TO USR-DEVICE-IDS(6).
070200     MOVE UST-DEVICE-IDS(USR-IDX, 7)   TO USR-DEVICE-IDS(7).
070300     MOVE UST-DEVICE-IDS(USR-IDX, 8)   TO USR-DEVICE-IDS(8).
070400     MOVE UST-DEVICE-IDS(USR-IDX, 9)   TO USR-DEVICE-IDS(9).
070500     MOVE UST-DEVICE-IDS(USR-IDX, 10)  TO USR-DEVICE-IDS(10).
070600     MOVE UST-DISPLAY-NAME(USR-IDX)    TO USR-DISPLAY-NAME.
070700     WRITE USER-ANALYTICS-REC.
070800 770-EXIT.
070900     EXIT.
071000
071100******************************************************************
071200* 900-CLEANUP -- END-OF-RUN CONTROL TOTALS TO SYSOUT
071300******************************************************************
071400 900-CLEANUP.
071500     MOVE "900-CLEANUP" TO WS-PARA-NAME.
071600     MOVE SPACES TO SYSOUT-REC.
071700     STRING "SESSIONS PROCESSED.......: " DELIMITED BY SIZE
071800            WS-SESSIONS-PROCESSED DELIMITED BY SIZE
071900            INTO SYSOUT-REC.
072000     WRITE SYSOUT-REC.
072100     MOVE SPACES TO SYSOUT-REC.
072200     STRING "SESSIONS AUTO-CLOSED STALE: " DELIMITED BY SIZE
072300            WS-SESSIONS-STALE-CLOSED DELIMITED BY SIZE
072400            INTO SYSOUT-REC.
072500     WRITE SYSOUT-REC.
072600     MOVE SPACES TO SYSOUT-REC.
072700     STRING "SESSIONS MADE SUSPICIOUS..: " DELIMITED BY SIZE
072800            WS-SESSIONS-SUSPICIOUS DELIMITED BY SIZE
072900            INTO SYSOUT-REC.
073000     WRITE SYSOUT-REC.
073100     MOVE SPACES TO SYSOUT-REC.
073200     STRING "SECONDS ROLLED UP..TOTAL..: " DELIMITED BY SIZE
073300            WS-SECONDS-ROLLED-UP DELIMITED BY SIZE
073400            INTO SYSOUT-REC.
073500     WRITE SYSOUT-REC.
073600     MOVE SPACES TO SYSOUT-REC.
073700     STRING "RUN DATE..................: " DELIMITED BY SIZE
073800            WS-DATE DELIMITED BY SIZE
073900            INTO SYSOUT-REC.
074000     WRITE SYSOUT-REC.
074100 900-EXIT.
074200     EXIT.
074300
074400******************************************************************
074500* 1000-ABEND-RTN -- WRITE THE ABEND TRACE RECORD AND BLOW UP ON
074600* A DELIBERATE DIVIDE BY ZERO, SAME HOUSE CONVENTION AS DALYUPDT
074700******************************************************************
074800 1000-ABEND-RTN.
074900     MOVE WS-PARA-NAME TO PARA-NAME IN ABEND-REC.
075000     MOVE "UNRECOVERABLE I/O ERROR - SEE FILE STATUS" TO
075100                                                ABEND-REASON.
075200     WRITE SYSOUT-REC FROM ABEND-REC.
075300     CLOSE SYSOUT.
075400     DIVIDE ZERO INTO WS-SESSIONS-PROCESSED.
075500 1000-EXIT.
075600     EXIT.
