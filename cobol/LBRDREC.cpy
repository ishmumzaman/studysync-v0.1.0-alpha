000100******************************************************************
000200* LBRDREC    -- WEEKLY LEADERBOARD ENTRY RECORD LAYOUT
000300* ONE ROW PER RANKED USER, PER GROUP/WEEK.  QSAM OUTPUT RECORD
000400* FOR LEADERBOARD-FILE, WRITTEN BY WKLYLBRD IN RANK ORDER.
000500*-----------------------------------------------------------------
000600* A.00.00 1989-03-14 RMN  NEW COPYBOOK FOR CR-1014
000700******************************************************************
000800 01  LEADERBOARD-ENTRY-REC.
000900     05  LBE-GROUP-ID                PIC X(24).
001000     05  LBE-WEEK                    PIC X(8).
001100     05  LBE-RANK                    PIC S9(3) COMP-3.
001200     05  LBE-USER-ID                 PIC X(24).
001300     05  LBE-DISPLAY-NAME            PIC X(40).
001400     05  LBE-TOTAL-SEC               PIC S9(9) COMP-3.
001500     05  LBE-SESSION-COUNT           PIC S9(5) COMP-3.
001600     05  LBE-AVG-DURATION-SEC        PIC S9(9) COMP-3.
001700     05  LBE-LONGEST-SESSION-SEC     PIC S9(9) COMP-3.
001800     05  LBE-STREAK-DAYS             PIC S9(5) COMP-3.
001900     05  FILLER                      PIC X(1).
