000100******************************************************************
000200* USRANLYT   -- USER STUDY-TIME ANALYTICS RECORD LAYOUT
000300* ONE ROW PER USER.  THIS IS THE QSAM MASTER RECORD FOR
000400* USER-ANALYTICS-FILE.  THE SHOP HAS NO ISAM SUPPORT FOR THIS
000500* BUILD SO THE WHOLE FILE IS LOADED INTO USER-TABLE, SEARCHED
000600* WITH SEARCH ALL, AND REWRITTEN IN FULL -- SEE SESSUPDT
000700* 050-LOAD-USER-TABLE / 700-REWRITE-USER-FILE.
000800*-----------------------------------------------------------------
000900* A.00.00 1989-03-14 RMN  NEW COPYBOOK FOR CR-1014
001000******************************************************************
001100 01  USER-ANALYTICS-REC.
001200     05  USR-ID                      PIC X(24).
001300     05  USR-TOTAL-STUDY-SEC         PIC S9(11) COMP-3.
001400     05  USR-AVG-SESSION-SEC         PIC S9(9)  COMP-3.
001500     05  USR-SESSION-COUNT-30D       PIC S9(7)  COMP-3.
001600     05  USR-CURRENT-STREAK          PIC S9(5)  COMP-3.
001700     05  USR-LONGEST-STREAK          PIC S9(5)  COMP-3.
001800     05  USR-LAST-ACTIVITY-EPOCH     PIC S9(11) COMP-3.
001900     05  USR-NIGHT-OWL-FLAG          PIC X(1).
002000         88  USR-IS-NIGHT-OWL        VALUE "Y".
002100     05  USR-DEVICE-COUNT            PIC S9(2)  COMP-3.
002200     05  USR-DEVICE-IDS              PIC X(40)
002300                                     OCCURS 10 TIMES
002400                                     INDEXED BY DEV-IDX.
002500     05  USR-DISPLAY-NAME            PIC X(40).
002600     05  FILLER                      PIC X(6).
002700
002800****** REDEFINITION -- THE 10 DEVICE SLOTS AS ONE SOLID BLOCK,
002900****** USED BY 000-HOUSEKEEPING TO BLANK A FRESHLY-LOADED ROW
003000 01  USER-ANALYTICS-REC-DEV-R REDEFINES USER-ANALYTICS-REC.
003100     05  FILLER                      PIC X(54).
003200     05  USR-DEVICE-IDS-GROUP        PIC X(400).
003300     05  FILLER                      PIC X(40).
003400     05  FILLER                      PIC X(6).
