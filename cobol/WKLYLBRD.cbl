000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKLYLBRD.
000400 AUTHOR. R. NAGAMATSU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/17/89.
000700 DATE-COMPILED. 03/17/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          WEEKLY GROUP LEADERBOARD BUILD.
001400*          INPUT  - SESSION-FILE    (STUDY SESSIONS, ANY STATUS)
001500*                   USER-FILE       (USER STUDY-TIME ANALYTICS)
001600*                   PARMCARD        (ONE CARD: GROUP-ID, WEEK)
001700*          OUTPUT - LEADERBOARD-FILE (RANKED ENTRIES, TOP 50)
001800*                   SYSOUT          (CONTROL TOTALS, ABEND TRACE)
001900*
002000*          SELECTS COMPLETED SESSIONS FOR ONE GROUP AND ONE ISO
002100*          WEEK, ACCUMULATES PER-USER TOTALS (LIKE THE OLD
002200*          EQUIPMENT-TABLE LOAD IN PATSRCH, BUT KEYED BY USER
002300*          INSTEAD OF EQUIPMENT ID), RANKS DESCENDING BY TOTAL
002400*          SECONDS WITH A HOUSE EXCHANGE SORT (NO SORT VERB IN
002500*          THIS SHOP'S BATCH SUITE), KEEPS THE TOP 50, AND COPIES
002600*          DISPLAY NAME / STREAK FROM USER-ANALYTICS.
002700*
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* A.00.00 1989-03-17 RMN  CR-1017 NEW PROGRAM - WEEKLY
003200*                         LEADERBOARD BUILD FOR ONE GROUP/WEEK
003300* A.00.01 1990-09-05 RMN  CR-1026 DEFAULT WEEK IS NOW THE
003400*                         CURRENT ISO WEEK WHEN THE PARM CARD
003500*                         LEAVES LBP-WEEK BLANK
003600* A.00.02 1992-10-08 KPL  CR-1034 TOP-50 CUTOFF - ROWS
003700*                         BEYOND 50 ARE DROPPED, NOT AN ERROR
003800* A.00.03 1995-01-30 RMN  CR-1041 TIE-BREAK ON TOTAL
003900*                         SECONDS NOW STABLE (FIRST-SEEN ORDER)
004000* A.00.04 1998-12-20 KPL  CR-1048 Y2K REVIEW - WEEK-WINDOW
004100*                         MATH GOES THROUGH EPOCHCNV, ALREADY
004200*                         CENTURY-SAFE, NO CHANGE NEEDED
004300* A.00.05 2003-03-04 RMN  CR-1053 WEEK-WINDOW INPUT AREA NOW
004400*                         BLANKED IN ONE MOVE BEFORE EACH EPOCHCNV
004500*                         CALL, NOT LEFT HOLDING THE PRIOR WEEK'S
004600*                         FUNCTION CODE AND SECONDS
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SESSION-FILE     ASSIGN TO SESSIONS
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-SESSION-FILE-STATUS.
006100     SELECT USER-FILE        ASSIGN TO USERANLY
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-USER-FILE-STATUS.
006400     SELECT PARMCARD         ASSIGN TO PARMCARD
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-PARMCARD-FILE-STATUS.
006700     SELECT LEADERBOARD-FILE ASSIGN TO LBRDOUT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-LBRDOUT-FILE-STATUS.
007000     SELECT SYSOUT           ASSIGN TO SYSOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SYSOUT-FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SESSION-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY SESSREC.
007900
008000 FD  USER-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY USRANLYT.
008300
008400 FD  PARMCARD
008500     LABEL RECORDS ARE STANDARD.
008600****** LBP-WEEK IS "YYYY-Wnn" (E.G. "2026-W03").  BLANK MEANS
008700****** "RUN FOR THE CURRENT WEEK" - SEE 150-CALC-WEEK-WINDOW-RTN
008800 01  PARMCARD-REC.
008900     05  LBP-GROUP-ID                PIC X(24).
009000     05  LBP-WEEK                    PIC X(8).
009100     05  FILLER                      PIC X(48).
009200
009300 FD  LEADERBOARD-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY LBRDREC.
009600
009700 FD  SYSOUT
009800     LABEL RECORDS ARE STANDARD.
009900 01  SYSOUT-REC                      PIC X(100).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  WS-SESSION-FILE-STATUS      PIC X(2) VALUE "00".
010500         88  SESSION-FILE-OK         VALUE "00".
010600         88  SESSION-FILE-EOF        VALUE "10".
010700     05  WS-USER-FILE-STATUS         PIC X(2) VALUE "00".
010800         88  USER-FILE-OK            VALUE "00".
010900         88  USER-FILE-EOF           VALUE "10".
011000     05  WS-PARMCARD-FILE-STATUS     PIC X(2) VALUE "00".
011100         88  PARMCARD-FILE-OK        VALUE "00".
011200     05  WS-LBRDOUT-FILE-STATUS      PIC X(2) VALUE "00".
011300         88  LBRDOUT-FILE-OK         VALUE "00".
011400     05  WS-SYSOUT-FILE-STATUS       PIC X(2) VALUE "00".
011500         88  SYSOUT-FILE-OK          VALUE "00".
011600
011700 01  WS-PARA-NAME                    PIC X(24) VALUE SPACES.
011800
011900 77  WS-DATE                     PIC 9(6).
012000
012100 77  MORE-USERS-SW               PIC X(1) VALUE SPACE.
012200     88  NO-MORE-USERS           VALUE "N".
012300
012400 77  MORE-SESSIONS-SW            PIC X(1) VALUE SPACE.
012500     88  NO-MORE-SESSIONS        VALUE "N".
012600
012700****** ABEND TRACE RECORD -- SAME COPYBOOK AS SESSUPDT/DALYUPDT
012800 COPY ABENDREC.
012900
013000 01  WS-REQUEST.
013100     05  WS-REQ-GROUP-ID             PIC X(24).
013200     05  WS-REQ-WEEK                 PIC X(8).
013300
013400 01  WS-WEEK-WINDOW.
013500     05  WS-WEEK-START-EPOCH         PIC S9(11) COMP-3.
013600     05  WS-WEEK-END-EPOCH           PIC S9(11) COMP-3.
013700
013800 01  WS-CURRENT-WEEK-CALC.
013900     05  WS-TODAY-EPOCH              PIC S9(11) COMP-3.
014000     05  WS-DOW-PLUS-6               PIC S9(4)  COMP.
014100     05  WS-DOW-QUOT                 PIC S9(4)  COMP.
014200     05  WS-DAYS-BACK-TO-MON         PIC S9(4)  COMP.
014300
014400 01  WS-CURR-DATE.
014500     05  WS-CURR-DATE-NUM            PIC 9(8).
014600 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
014700     05  WS-CURR-YYYY                PIC 9(4).
014800     05  WS-CURR-MM                  PIC 9(2).
014900     05  WS-CURR-DD                  PIC 9(2).
015000
015100 01  WS-EPOCHCNV-AREA.
015200     05  WS-EC-FUNCTION-SW           PIC X(1).
015300     05  WS-EC-EPOCH-SECONDS         PIC S9(11) COMP-3.
015400     05  WS-EC-CIVIL-YEAR            PIC S9(4)  COMP.
015500     05  WS-EC-CIVIL-MONTH           PIC S9(2)  COMP.
015600     05  WS-EC-CIVIL-DAY             PIC S9(2)  COMP.
015700     05  WS-EC-CIVIL-HOUR            PIC S9(2)  COMP.
015800     05  WS-EC-CIVIL-MINUTE          PIC S9(2)  COMP.
015900     05  WS-EC-CIVIL-SECOND          PIC S9(2)  COMP.
016000     05  WS-EC-DAY-OF-WEEK           PIC S9(1)  COMP.
016100     05  WS-EC-ISO-YEAR              PIC S9(4)  COMP.
016200     05  WS-EC-ISO-WEEK              PIC S9(2)  COMP.
016300
016400****** REDEFINITION -- FUNCTION SWITCH + EPOCH SECONDS TOGETHER,
016500****** FOR THE ONE-SHOT "CLEAR MY INPUT AREA" MOVE BEFORE EACH
016600****** CALL TO EPOCHCNV, SAME IDEA AS EPOCHCNV'S OWN HEAD GROUP
016700 01  WS-EPOCHCNV-HEAD-R REDEFINES WS-EPOCHCNV-AREA.
016800     05  WS-EC-HEAD-GROUP            PIC X(7).
016900     05  FILLER                      PIC X(18).
017000 01  WS-EC-RETURN-CD                 PIC S9(4) COMP.
017100
017200****** USER TABLE -- SAME SHAPE AS SESSUPDT'S, HELD HERE ONLY
017300****** FOR THE DISPLAY-NAME / STREAK LOOKUP AT 650
017400 01  USER-TABLE.
017500     05  UST-ENTRY OCCURS 2000 TIMES
017600                     ASCENDING KEY IS UST-ID
017700                     INDEXED BY USR-IDX.
017800         10  UST-ID                  PIC X(24).
017900         10  UST-TOTAL-STUDY-SEC     PIC S9(11) COMP-3.
018000         10  UST-AVG-SESSION-SEC     PIC S9(9)  COMP-3.
018100         10  UST-SESSION-COUNT-30D   PIC S9(7)  COMP-3.
018200         10  UST-CURRENT-STREAK      PIC S9(5)  COMP-3.
018300         10  UST-LONGEST-STREAK      PIC S9(5)  COMP-3.
018400         10  UST-LAST-ACTIVITY-EPOCH PIC S9(11) COMP-3.
018500         10  UST-NIGHT-OWL-FLAG      PIC X(1).
018600         10  UST-DEVICE-COUNT        PIC S9(2)  COMP-3.
018700         10  UST-DEVICE-IDS          PIC X(40)
018800                                     OCCURS 10 TIMES
018900                                     INDEXED BY UDV-IDX.
019000         10  UST-DISPLAY-NAME        PIC X(40).
019100         10  FILLER                  PIC X(6).
019200 01  WS-USER-COUNT                   PIC S9(5) COMP VALUE ZERO.
019300
019400****** PER-USER ACCUMULATOR TABLE -- ONE ROW PER DISTINCT USER
019500****** SEEN IN THE SELECTED WINDOW, BUILT UP AT 250, SORTED AT
019600****** 500, TRIMMED TO 50 AND RANKED AT 600
019700 01  LBRD-TABLE.
019800     05  LBT-ENTRY OCCURS 2000 TIMES INDEXED BY LBT-IDX.
019900         10  LBT-USER-ID             PIC X(24).
020000         10  LBT-TOTAL-SEC           PIC S9(9) COMP-3.
020100         10  LBT-SESSION-COUNT       PIC S9(5) COMP-3.
020200         10  LBT-LONGEST-SEC         PIC S9(9) COMP-3.
020300         10  LBT-AVG-SEC             PIC S9(9) COMP-3.
020400         10  LBT-DISPLAY-NAME        PIC X(40).
020500         10  LBT-STREAK-DAYS         PIC S9(5) COMP-3.
020600         10  FILLER                  PIC X(5).
020700 01  WS-LBRD-COUNT                   PIC S9(5) COMP VALUE ZERO.
020800 01  WS-LBRD-KEPT-COUNT               PIC S9(5) COMP VALUE ZERO.
020900
021000****** REDEFINITION -- ONE ACCUMULATOR ROW AS A SOLID BLOCK, FOR
021100****** THE SINGLE-MOVE SWAP IN 520-EXCHANGE-RTN
021200 01  LBRD-TABLE-SWAP-R REDEFINES LBRD-TABLE.
021300     05  LBT-SWAP-ROW OCCURS 2000 TIMES
021400                                     PIC X(90).
021500
021600 01  WS-SCAN-FIELDS.
021700     05  WS-FOUND-SW                 PIC X(1).
021800         88  WS-USER-WAS-FOUND       VALUE "Y".
021900     05  WS-SWAP-HOLD                PIC X(90).
022000
022100 01  WS-ACCUMULATORS.
022200     05  WS-SESSIONS-SELECTED        PIC S9(7) COMP-3 VALUE ZERO.
022300     05  WS-LBRD-ROWS-WRITTEN        PIC S9(5) COMP-3 VALUE ZERO.
022400
022500 PROCEDURE DIVISION.
022600******************************************************************
022700* 000-HOUSEKEEPING -- ONE RUN BUILDS ONE GROUP'S BOARD FOR ONE
022800* WEEK.  ORDER MATTERS: THE WEEK WINDOW MUST BE KNOWN BEFORE WE
022900* CAN SELECT SESSIONS, AND THE USER TABLE MUST BE LOADED BEFORE
023000* 650-LOOKUP-USER-RTN CAN SEARCH IT.
023100******************************************************************
023200 000-HOUSEKEEPING.
023300     MOVE "000-HOUSEKEEPING" TO WS-PARA-NAME.
023400     ACCEPT WS-DATE FROM DATE.
023500     OPEN OUTPUT SYSOUT.
023600     PERFORM 010-READ-PARMCARD-RTN THRU 010-EXIT.
023700     PERFORM 150-CALC-WEEK-WINDOW-RTN THRU 150-EXIT.
023800     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT.
024000     PERFORM 900-CLEANUP THRU 900-EXIT.
024100     CLOSE SYSOUT.
024200     STOP RUN.
024300 000-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700* 010-READ-PARMCARD-RTN -- ONE CARD: GROUP-ID AND OPTIONAL WEEK
024800******************************************************************
024900 010-READ-PARMCARD-RTN.
025000     MOVE "010-READ-PARMCARD-RTN" TO WS-PARA-NAME.
025100     OPEN INPUT PARMCARD.
025200     READ PARMCARD
025300         AT END
025400             MOVE SPACES TO PARMCARD-REC
025500     END-READ.
025600     CLOSE PARMCARD.
025700     MOVE LBP-GROUP-ID TO WS-REQ-GROUP-ID.
025800     MOVE LBP-WEEK TO WS-REQ-WEEK.
025900 010-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300* 150-CALC-WEEK-WINDOW-RTN -- [MONDAY 00:00:00 UTC, +7 DAYS).
026400* IF WS-REQ-WEEK IS BLANK, USE THE MONDAY OF THE CURRENT WEEK
026500* (TODAY'S DATE WALKED BACK TO ITS OWN MONDAY) RATHER THAN AN
026600* ISO YEAR/WEEK NUMBER, SINCE EPOCHCNV HAS NO DATE-TO-ISO-WEEK
026700* FUNCTION - ONLY ISO-WEEK-TO-DATE (FUNCTION "W").
026800******************************************************************
026900 150-CALC-WEEK-WINDOW-RTN.
027000     MOVE "150-CALC-WEEK-WINDOW-RTN" TO WS-PARA-NAME.
027100****** CR-1053 -- CLEAR THE FUNCTION-CODE/SECONDS INPUT PAIR
027200****** BEFORE THE FIRST CALL SO NO PRIOR RUN'S LEFTOVER VALUES
027300****** CAN BLEED INTO A DIFFERENT FUNCTION CODE BELOW
027400     MOVE SPACES TO WS-EC-HEAD-GROUP.
027500     IF WS-REQ-WEEK NOT = SPACES
027600         MOVE WS-REQ-WEEK(1:4) TO WS-EC-ISO-YEAR
027700         MOVE WS-REQ-WEEK(7:2) TO WS-EC-ISO-WEEK
027800         MOVE "W" TO WS-EC-FUNCTION-SW
027900         CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD
028000         MOVE WS-EC-EPOCH-SECONDS TO WS-WEEK-START-EPOCH
028100     ELSE
028200         ACCEPT WS-CURR-DATE-NUM FROM DATE YYYYMMDD
028300         MOVE WS-CURR-YYYY TO WS-EC-CIVIL-YEAR
028400         MOVE WS-CURR-MM   TO WS-EC-CIVIL-MONTH
028500         MOVE WS-CURR-DD   TO WS-EC-CIVIL-DAY
028600         MOVE ZERO TO WS-EC-CIVIL-HOUR
028700         MOVE ZERO TO WS-EC-CIVIL-MINUTE
028800         MOVE ZERO TO WS-EC-CIVIL-SECOND
028900         MOVE "C" TO WS-EC-FUNCTION-SW
029000         CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD
029100         MOVE WS-EC-EPOCH-SECONDS TO WS-TODAY-EPOCH
029200
029300         MOVE "E" TO WS-EC-FUNCTION-SW
029400         CALL "EPOCHCNV" USING WS-EPOCHCNV-AREA, WS-EC-RETURN-CD
029500         COMPUTE WS-DOW-PLUS-6 = WS-EC-DAY-OF-WEEK + 6
029600         DIVIDE WS-DOW-PLUS-6 BY 7
029700             GIVING WS-DOW-QUOT
029800             REMAINDER WS-DAYS-BACK-TO-MON
029900         COMPUTE WS-WEEK-START-EPOCH =
030000             WS-TODAY-EPOCH - (WS-DAYS-BACK-TO-MON * 86400)       090590RN
030100     END-IF.
030200
030300     COMPUTE WS-WEEK-END-EPOCH =
030400         WS-WEEK-START-EPOCH + (7 * 86400).
030500 150-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900* 050-LOAD-USER-TABLE -- SAME SHAPE AS SESSUPDT'S OWN 050
031000******************************************************************
031100 050-LOAD-USER-TABLE.
031200     MOVE "050-LOAD-USER-TABLE" TO WS-PARA-NAME.
031300     OPEN INPUT USER-FILE.
031400     IF NOT USER-FILE-OK
031500         MOVE "UNABLE TO OPEN USER-FILE" TO WS-PARA-NAME
031600         GO TO 1000-ABEND-RTN
031700     END-IF.
031800     PERFORM 055-READ-USER-RTN THRU 055-EXIT
031900         UNTIL NO-MORE-USERS.
032000     CLOSE USER-FILE.
032100 050-EXIT.
032200     EXIT.
032300
032400****** ONE ROW PER USER, KEPT IN ARRIVAL ORDER -- 650-LOOKUP-USER-
032500****** RTN LATER SEARCHES THIS BY UST-ID, SO THE TABLE MUST STAY
032600****** IN ASCENDING-KEY ORDER FOR SEARCH ALL TO WORK CORRECTLY
032700 055-READ-USER-RTN.
032800     READ USER-FILE
032900         AT END
033000             SET USER-FILE-EOF TO TRUE
033100             SET NO-MORE-USERS TO TRUE
033200         NOT AT END
033300             ADD 1 TO WS-USER-COUNT
033400             SET USR-IDX TO WS-USER-COUNT
033500             MOVE USR-ID                 TO UST-ID(USR-IDX)
033600             MOVE USR-TOTAL-STUDY-SEC     TO
033700                              UST-TOTAL-STUDY-SEC(USR-IDX)
033800             MOVE USR-AVG-SESSION-SEC     TO
033900                              UST-AVG-SESSION-SEC(USR-IDX)
034000             MOVE USR-SESSION-COUNT-30D   TO
034100                              UST-SESSION-COUNT-30D(USR-IDX)
034200             MOVE USR-CURRENT-STREAK      TO
034300                              UST-CURRENT-STREAK(USR-IDX)
034400             MOVE USR-LONGEST-STREAK      TO
034500                              UST-LONGEST-STREAK(USR-IDX)
034600             MOVE USR-LAST-ACTIVITY-EPOCH TO
034700                              UST-LAST-ACTIVITY-EPOCH(USR-IDX)
034800             MOVE USR-NIGHT-OWL-FLAG      TO
034900                              UST-NIGHT-OWL-FLAG(USR-IDX)
035000             MOVE USR-DEVICE-COUNT        TO
035100                              UST-DEVICE-COUNT(USR-IDX)
035200             MOVE USR-DISPLAY-NAME        TO
035300                              UST-DISPLAY-NAME(USR-IDX)
035400     END-READ.
035500 055-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* 100-MAINLINE
036000******************************************************************
036100 100-MAINLINE.
036200     MOVE "100-MAINLINE" TO WS-PARA-NAME.
036300     PERFORM 200-SELECT-SESSION-RTN THRU 200-EXIT.
036400     PERFORM 500-SORT-DESCENDING-RTN THRU 500-EXIT.
036500     PERFORM 600-ASSIGN-RANK-RTN THRU 600-EXIT.
036600 100-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000* 200-SELECT-SESSION-RTN -- ONE PASS OF SESSION-FILE, SELECTING
037100* COMPLETED SESSIONS FOR THE REQUESTED GROUP AND WEEK WINDOW,
037200* ACCUMULATING INTO LBRD-TABLE AS EACH ONE IS SEEN (NO SORT
037300* PASS OF THE INPUT IS NEEDED - WE KEEP OUR OWN SMALL PER-USER
037400* TABLE AND PROBE IT INSTEAD OF RELYING ON INPUT ORDER)
037500******************************************************************
037600 200-SELECT-SESSION-RTN.
037700     MOVE "200-SELECT-SESSION-RTN" TO WS-PARA-NAME.
037800     OPEN INPUT SESSION-FILE.
037900     IF NOT SESSION-FILE-OK
038000         MOVE "UNABLE TO OPEN SESSION-FILE" TO WS-PARA-NAME
038100         GO TO 1000-ABEND-RTN
038200     END-IF.
038300     PERFORM 210-READ-SESSION-RTN THRU 210-EXIT
038400         UNTIL NO-MORE-SESSIONS.
038500     CLOSE SESSION-FILE.
038600 200-EXIT.
038700     EXIT.
038800
038900 210-READ-SESSION-RTN.
039000     READ SESSION-FILE
039100         AT END
039200             SET SESSION-FILE-EOF TO TRUE
039300             SET NO-MORE-SESSIONS TO TRUE
039400         NOT AT END
039500             IF SES-GROUP-ID NOT = WS-REQ-GROUP-ID
039600                 GO TO 210-EXIT
039700             END-IF
039800             IF SES-STATUS NOT = "COMPLETED "
039900                 GO TO 210-EXIT
040000             END-IF
040100             IF SES-START-EPOCH < WS-WEEK-START-EPOCH
040200                 GO TO 210-EXIT
040300             END-IF
040400             IF SES-START-EPOCH NOT < WS-WEEK-END-EPOCH
040500                 GO TO 210-EXIT
040600             END-IF
040700             ADD 1 TO WS-SESSIONS-SELECTED
040800             PERFORM 250-ACCUM-USER-RTN THRU 250-EXIT
040900     END-READ.
041000 210-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400* 250-ACCUM-USER-RTN -- FIND OR ADD THE USER'S ROW IN LBRD-TABLE
041500* AND FOLD THIS SESSION'S DURATION INTO ITS SUM/COUNT/MAX
041600******************************************************************
041700 250-ACCUM-USER-RTN.
041800     MOVE "N" TO WS-FOUND-SW.
041900     PERFORM 260-FIND-LBRD-ROW-RTN THRU 260-EXIT
042000         VARYING LBT-IDX FROM 1 BY 1
042100         UNTIL LBT-IDX > WS-LBRD-COUNT
042200            OR WS-USER-WAS-FOUND.
042300
042400     IF NOT WS-USER-WAS-FOUND
042500         ADD 1 TO WS-LBRD-COUNT
042600         SET LBT-IDX TO WS-LBRD-COUNT
042700         MOVE SES-USER-ID TO LBT-USER-ID(LBT-IDX)
042800         MOVE ZERO TO LBT-TOTAL-SEC(LBT-IDX)
042900         MOVE ZERO TO LBT-SESSION-COUNT(LBT-IDX)
043000         MOVE ZERO TO LBT-LONGEST-SEC(LBT-IDX)
043100     END-IF.
043200
043300     ADD SES-DURATION-SEC TO LBT-TOTAL-SEC(LBT-IDX).
043400     ADD 1 TO LBT-SESSION-COUNT(LBT-IDX).
043500     IF SES-DURATION-SEC > LBT-LONGEST-SEC(LBT-IDX)
043600         MOVE SES-DURATION-SEC TO LBT-LONGEST-SEC(LBT-IDX)
043700     END-IF.
043800     COMPUTE LBT-AVG-SEC(LBT-IDX) =
043900         LBT-TOTAL-SEC(LBT-IDX) / LBT-SESSION-COUNT(LBT-IDX).
044000 250-EXIT.
044100     EXIT.
044200
044300****** CALLED ONCE PER LBRD-TABLE ROW UNDER THE VARYING IN 250 --
044400****** A LINEAR SCAN, NOT A SEARCH, SINCE LBRD-TABLE IS BUILT IN
044500****** FIRST-SEEN ORDER AND IS NOT KEYED
044600 260-FIND-LBRD-ROW-RTN.
044700     IF LBT-USER-ID(LBT-IDX) = SES-USER-ID
044800         MOVE "Y" TO WS-FOUND-SW
044900     END-IF.
045000 260-EXIT.
045100     EXIT.
045200
045300******************************************************************
045400* 500-SORT-DESCENDING-RTN -- HOUSE EXCHANGE SORT ON LBT-TOTAL-SEC
045500* DESCENDING.  STABLE (ONLY SWAPS ON A STRICT "LESS THAN" TEST),
045600* SINCE TIES MUST KEEP FIRST-SEEN ORDER PER THE RANKING RULE.
045700******************************************************************
045800 500-SORT-DESCENDING-RTN.
045900     MOVE "500-SORT-DESCENDING-RTN" TO WS-PARA-NAME.
046000     IF WS-LBRD-COUNT > 1
046100         PERFORM 510-OUTER-PASS-RTN THRU 510-EXIT
046200             VARYING LBT-IDX FROM 1 BY 1
046300             UNTIL LBT-IDX > WS-LBRD-COUNT - 1
046400     END-IF.
046500 500-EXIT.
046600     EXIT.
046700
046800 510-OUTER-PASS-RTN.
046900     PERFORM 520-INNER-PASS-RTN THRU 520-EXIT
047000         VARYING USR-IDX FROM 1 BY 1
047100         UNTIL USR-IDX > WS-LBRD-COUNT - LBT-IDX.
047200 510-EXIT.
047300     EXIT.
047400
047500****** NOTE - USR-IDX IS BORROWED HERE AS A PLAIN SCAN SUBSCRIPT
047600****** OVER LBRD-TABLE, NOT AS THE USER-TABLE INDEX
047700 520-INNER-PASS-RTN.
047800     IF LBT-TOTAL-SEC(USR-IDX) < LBT-TOTAL-SEC(USR-IDX + 1)       013095RN
047900         PERFORM 525-EXCHANGE-RTN THRU 525-EXIT
048000     END-IF.
048100 520-EXIT.
048200     EXIT.
048300
048400 525-EXCHANGE-RTN.
048500     MOVE LBT-SWAP-ROW(USR-IDX) TO WS-SWAP-HOLD.
048600     MOVE LBT-SWAP-ROW(USR-IDX + 1) TO LBT-SWAP-ROW(USR-IDX).
048700     MOVE WS-SWAP-HOLD TO LBT-SWAP-ROW(USR-IDX + 1).
048800 525-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200* 600-ASSIGN-RANK-RTN -- KEEP TOP 50, ASSIGN RANK, LOOK UP
049300* DISPLAY NAME/STREAK, WRITE THE OUTPUT RECORD
049400******************************************************************
049500 600-ASSIGN-RANK-RTN.
049600     MOVE "600-ASSIGN-RANK-RTN" TO WS-PARA-NAME.
049700     OPEN OUTPUT LEADERBOARD-FILE.
049800     MOVE ZERO TO WS-LBRD-KEPT-COUNT.
049900     PERFORM 610-RANK-ONE-RTN THRU 610-EXIT
050000         VARYING LBT-IDX FROM 1 BY 1
050100         UNTIL LBT-IDX > WS-LBRD-COUNT
050200            OR WS-LBRD-KEPT-COUNT >= 50.
050300     CLOSE LEADERBOARD-FILE.
050400 600-EXIT.
050500     EXIT.
050600
050700****** LBT-IDX STILL WALKS THE TABLE IN ITS POST-SORT, HIGH-TO-LOW
050800****** ORDER HERE -- WS-LBRD-KEPT-COUNT DOUBLES AS THE RANK NUMBER
050900 610-RANK-ONE-RTN.
051000     ADD 1 TO WS-LBRD-KEPT-COUNT.
051100     PERFORM 650-LOOKUP-USER-RTN THRU 650-EXIT.
051200     PERFORM 700-WRITE-LBRDOUT-RTN THRU 700-EXIT.
051300 610-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700* 650-LOOKUP-USER-RTN -- SEARCH ALL ON USER-TABLE FOR THE
051800* DISPLAY NAME AND CURRENT STREAK TO CARRY ONTO THE ROW
051900******************************************************************
052000 650-LOOKUP-USER-RTN.
052100     SET USR-IDX TO 1.
052200     SEARCH ALL UST-ENTRY
052300         AT END
052400             MOVE SPACES TO LBT-DISPLAY-NAME(LBT-IDX)
052500             MOVE ZERO TO LBT-STREAK-DAYS(LBT-IDX)
052600         WHEN UST-ID(USR-IDX) = LBT-USER-ID(LBT-IDX)
052700             MOVE UST-DISPLAY-NAME(USR-IDX)
052800                                 TO LBT-DISPLAY-NAME(LBT-IDX)
052900             MOVE UST-CURRENT-STREAK(USR-IDX)
053000                                 TO LBT-STREAK-DAYS(LBT-IDX)
053100     END-SEARCH.
053200 650-EXIT.
053300     EXIT.
053400
053500******************************************************************
053600* 700-WRITE-LBRDOUT-RTN
053700******************************************************************
053800 700-WRITE-LBRDOUT-RTN.
053900****** LBT-IDX IS STILL SET FROM THE VARYING IN 610 -- ONE OUTPUT
054000****** RECORD PER RANKED ROW, RANK ITSELF CAME FROM WS-LBRD-KEPT-
054100****** COUNT ABOVE
054200     MOVE WS-REQ-GROUP-ID TO LBE-GROUP-ID.
054300     MOVE WS-REQ-WEEK TO LBE-WEEK.
054400     MOVE WS-LBRD-KEPT-COUNT TO LBE-RANK.
054500     MOVE LBT-USER-ID(LBT-IDX) TO LBE-USER-ID.
054600     MOVE LBT-DISPLAY-NAME(LBT-IDX) TO LBE-DISPLAY-NAME.
054700     MOVE LBT-TOTAL-SEC(LBT-IDX) TO LBE-TOTAL-SEC.
054800     MOVE LBT-SESSION-COUNT(LBT-IDX) TO LBE-SESSION-COUNT.
054900     MOVE LBT-AVG-SEC(LBT-IDX) TO LBE-AVG-DURATION-SEC.
055000     MOVE LBT-LONGEST-SEC(LBT-IDX) TO LBE-LONGEST-SESSION-SEC.
055100     MOVE LBT-STREAK-DAYS(LBT-IDX) TO LBE-STREAK-DAYS.
055200     WRITE LEADERBOARD-ENTRY-REC.
055300     ADD 1 TO WS-LBRD-ROWS-WRITTEN.
055400 700-EXIT.
055500     EXIT.
055600
055700******************************************************************
055800* 900-CLEANUP -- END-OF-RUN CONTROL TOTALS TO SYSOUT
055900******************************************************************
056000 900-CLEANUP.
056100     MOVE "900-CLEANUP" TO WS-PARA-NAME.
056200     MOVE SPACES TO SYSOUT-REC.
056300     STRING "SESSIONS SELECTED FOR WEEK: " DELIMITED BY SIZE
056400            WS-SESSIONS-SELECTED DELIMITED BY SIZE
056500            INTO SYSOUT-REC.
056600     WRITE SYSOUT-REC.
056700     MOVE SPACES TO SYSOUT-REC.
056800     STRING "LEADERBOARD ROWS WRITTEN..: " DELIMITED BY SIZE
056900            WS-LBRD-ROWS-WRITTEN DELIMITED BY SIZE
057000            INTO SYSOUT-REC.
057100     WRITE SYSOUT-REC.
057200     MOVE SPACES TO SYSOUT-REC.
057300     STRING "RUN DATE..................: " DELIMITED BY SIZE
057400            WS-DATE DELIMITED BY SIZE
057500            INTO SYSOUT-REC.
057600     WRITE SYSOUT-REC.
057700 900-EXIT.
057800     EXIT.
057900
058000******************************************************************
058100* 1000-ABEND-RTN -- SAME HOUSE CONVENTION AS SESSUPDT/DALYUPDT
058200******************************************************************
058300 1000-ABEND-RTN.
058400     MOVE WS-PARA-NAME TO PARA-NAME IN ABEND-REC.
058500     MOVE "UNRECOVERABLE I/O ERROR - SEE FILE STATUS" TO
058600                                                ABEND-REASON.
058700     WRITE SYSOUT-REC FROM ABEND-REC.
058800     CLOSE SYSOUT.
058900****** FORCES A SIZE-ERROR ABEND AFTER THE TRACE RECORD IS
059000****** WRITTEN -- DELIBERATE, SAME HOUSE TRICK AS SESSUPDT/
059100****** DALYUPDT, SO THE STEP CONDITION CODE SHOWS A REAL ABEND
059200     DIVIDE ZERO INTO WS-SESSIONS-SELECTED.
059300 1000-EXIT.
059400     EXIT.
