000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EPOCHCNV.
000400 AUTHOR. R. NAGAMATSU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHARED EPOCH/CIVIL-DATE CONVERTER, CALLED BY SESSUPDT
001400*          AND WKLYLBRD.  EVERY EPOCH VALUE IN THE SESSION AND
001500*          USER-ANALYTICS FILES IS SECONDS SINCE 1970-01-01
001600*          00:00:00 UTC -- THIS MODULE IS THE ONE PLACE THAT
001700*          KNOWS HOW TO GO BACK AND FORTH BETWEEN THAT AND A
001800*          YEAR/MONTH/DAY/HOUR/MINUTE/SECOND/DAY-OF-WEEK, AND
001900*          HOW TO FIND THE MONDAY-MIDNIGHT-UTC EPOCH FOR AN ISO
002000*          WEEK LABEL.  NO INTRINSIC FUNCTIONS -- PLAIN INTEGER
002100*          ARITHMETIC ONLY, SAME AS THE DAYS-FROM-CIVIL METHOD
002200*          TAUGHT IN THE OLD DATE-ARITHMETIC COURSE NOTES.
002300*
002400*          EC-FUNCTION-SW DRIVES WHICH WAY WE GO:
002500*             "E" = EPOCH SECONDS IN, CIVIL FIELDS OUT
002600*             "C" = CIVIL FIELDS IN, EPOCH SECONDS OUT
002700*             "W" = ISO-YEAR/ISO-WEEK IN, MONDAY 00:00:00 EPOCH OUT
002800*
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* A.00.00 1989-03-14 RMN  CR-1014 NEW MODULE - EPOCH/CIVIL
003300*                         CONVERSION AND ISO-WEEK MONDAY LOOKUP
003400* A.00.01 1991-09-10 RMN  CR-1022 ADDED "W" FUNCTION FOR
003500*                         WKLYLBRD CURRENT-WEEK DEFAULT
003600* A.00.02 1994-04-18 KPL  CR-1030 GUARD AGAINST NEGATIVE
003700*                         REMAINDER ON EC-SECONDS-OF-DAY
003800* A.00.03 1998-11-30 KPL  CR-1046 Y2K REVIEW - DAY NUMBER
003900*                         AND EPOCH ARITHMETIC BOTH CENTURY-SAFE,
004000*                         NO CHANGE NEEDED, LOGGED FOR AUDIT
004100* A.00.04 2002-06-05 RMN  CR-1050 COMMENTS CLARIFIED AROUND
004200*                         THE DAYS-FROM-CIVIL ALGORITHM, NO LOGIC
004300*                         CHANGE
004400* A.00.05 2003-02-11 RMN  CR-1051 SCRATCH-BLOCK AND CIVIL-FIELD
004500*                         REDEFINITIONS WERE DECLARED BUT NEVER
004600*                         SWEPT -- WIRED THE ZERO-SWEEP INTO
004700*                         000-HOUSEKEEPING AND ADDED THE TIME-
004800*                         OF-DAY CLEAR FOR THE "W" FUNCTION
004900* A.00.06 2006-08-22 RMN  CR-1058 000-HOUSEKEEPING HAD NO GOBACK
005000*                         AFTER THE FUNCTION-SWITCH CHECK -- FELL
005100*                         THROUGH INTO 005/100/120/200/220/300 ON
005200*                         EVERY CALL REGARDLESS OF EC-FUNCTION-SW,
005300*                         RERUNNING THE ISO-WEEK LOOKUP LAST AND
005400*                         STOMPING WS-EPOCH-OFFSET-DAYS VIA THE
005500*                         STALE WS-CALC-SUB SUBSCRIPT.  ADDED THE
005600*                         GOBACK AND DROPPED THE NOW-SURPLUS
005700*                         999-RETURN PARAGRAPH IT FELL INTO
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700
006800 01  WS-CALC-FIELDS.
006900     05  WS-ADJ-YEAR                 PIC S9(9) COMP.
007000     05  WS-ERA                      PIC S9(9) COMP.
007100     05  WS-YOE                      PIC S9(9) COMP.
007200     05  WS-MP                       PIC S9(9) COMP.
007300     05  WS-DOY                      PIC S9(9) COMP.
007400     05  WS-DOE                      PIC S9(9) COMP.
007500     05  WS-DAY-NUMBER               PIC S9(9) COMP.
007600     05  WS-SECONDS-OF-DAY           PIC S9(9) COMP.
007700     05  WS-HOLD1                    PIC S9(9) COMP.
007800     05  WS-HOLD2                    PIC S9(9) COMP.
007900     05  WS-HOLD3                    PIC S9(9) COMP.
008000     05  WS-JAN4-DAYNUM              PIC S9(9) COMP.
008100     05  WS-JAN4-DOW                 PIC S9(9) COMP.
008200     05  WS-DAYS-BACK                PIC S9(9) COMP.
008300     05  WS-MONDAY-WK1-DAYNUM        PIC S9(9) COMP.
008400
008500****** REDEFINITION -- THE SCRATCH BLOCK AS ONE SUBSCRIPTED TABLE,
008600****** USED BY 000-HOUSEKEEPING TO CLEAR EVERY SCRATCH FIELD IN
008700****** ONE PASS INSTEAD OF NAMING THEM ALL
008800 01  WS-CALC-FIELDS-TBL-R REDEFINES WS-CALC-FIELDS.
008900     05  WS-CALC-SLOT OCCURS 15 TIMES
009000                                     PIC S9(9) COMP.
009100
009200 01  WS-EC-DAYNUM-CONSTANTS.
009300     05  WS-EPOCH-OFFSET-DAYS       PIC S9(9) COMP VALUE 719468.
009400     05  WS-DAYS-PER-ERA            PIC S9(9) COMP VALUE 146097.
009500     05  WS-DAYS-PER-YEAR-X400      PIC S9(9) COMP VALUE 146096.
009600     05  WS-DAYS-PER-400-YEARS      PIC S9(9) COMP VALUE 1460.
009700     05  WS-DAYS-PER-100-YEARS      PIC S9(9) COMP VALUE 36524.
009800     05  WS-SECONDS-PER-DAY         PIC S9(9) COMP VALUE 86400.
009900
010000 01  WS-RETURN-SWITCHES.
010100     05  WS-BAD-FUNCTION-SW         PIC X(1)  VALUE "N".
010200         88  BAD-FUNCTION-CODE      VALUE "Y".
010300
010400 77  WS-CALC-SUB                    PIC S9(4) COMP.
010500
010600 LINKAGE SECTION.
010700 01  EPOCHCNV-REC.
010800     05  EC-FUNCTION-SW              PIC X(1).
010900         88  EC-EPOCH-TO-PARTS       VALUE "E".
011000         88  EC-PARTS-TO-EPOCH       VALUE "C".
011100         88  EC-WEEK-TO-EPOCH        VALUE "W".                   091091RN
011200     05  EC-EPOCH-SECONDS            PIC S9(11) COMP-3.
011300     05  EC-CIVIL-YEAR               PIC S9(4)  COMP.
011400     05  EC-CIVIL-MONTH              PIC S9(2)  COMP.
011500     05  EC-CIVIL-DAY                PIC S9(2)  COMP.
011600     05  EC-CIVIL-HOUR               PIC S9(2)  COMP.
011700     05  EC-CIVIL-MINUTE             PIC S9(2)  COMP.
011800     05  EC-CIVIL-SECOND             PIC S9(2)  COMP.
011900     05  EC-DAY-OF-WEEK              PIC S9(1)  COMP.
012000     05  EC-ISO-YEAR                 PIC S9(4)  COMP.
012100     05  EC-ISO-WEEK                 PIC S9(2)  COMP.
012200
012300****** REDEFINITION -- THE SIX CIVIL FIELDS AS ONE CONTIGUOUS
012400****** 12-BYTE BLOCK, FOR A SINGLE-MOVE DEFENSIVE CLEAR OF THE
012500****** CIVIL-FIELD OUTPUT AREA AHEAD OF EACH EPOCH-TO-PARTS CALL
012600 01  EPOCHCNV-REC-STAMP-R REDEFINES EPOCHCNV-REC.
012700     05  FILLER                      PIC X(7).
012800     05  EC-CIVIL-STAMP-GROUP        PIC X(12).
012900     05  FILLER                      PIC X(6).
013000
013100****** REDEFINITION -- THE THREE TIME-OF-DAY FIELDS AS ONE 6-BYTE
013200****** GROUP -- THE "W" (WEEK-TO-EPOCH) FUNCTION NEVER SETS HOUR/
013300****** MINUTE/SECOND, SO 300-WEEK-TO-EPOCH-RTN BLANKS THEM IN ONE
013400****** MOVE RATHER THAN RETURN WHATEVER THE CALLER LEFT IN THEM
013500 01  EPOCHCNV-REC-TIME-R REDEFINES EPOCHCNV-REC.
013600     05  FILLER                      PIC X(13).
013700     05  EC-TIME-GROUP               PIC X(6).
013800     05  FILLER                      PIC X(6).
013900
014000 01  RETURN-CD                       PIC S9(4) COMP.
014100
014200 PROCEDURE DIVISION USING EPOCHCNV-REC, RETURN-CD.
014300******************************************************************
014400* 000-HOUSEKEEPING -- ENTRY POINT FOR EVERY CALL.  ONE CALL DOES
014500* ONE CONVERSION; THERE IS NO "STAY RESIDENT AND LOOP" BEHAVIOR,
014600* SO HOUSEKEEPING RUNS IN FULL ON EVERY SINGLE CALL.
014700******************************************************************
014800 000-HOUSEKEEPING.
014900     MOVE ZERO TO RETURN-CD.
015000     MOVE "N" TO WS-BAD-FUNCTION-SW.
015100
015200****** SCRATCH BLOCK SWEPT CLEAN BEFORE EVERY CALL, ONE SLOT AT A
015300****** TIME THROUGH THE WS-CALC-SLOT TABLE, SO NO HOLDOVER VALUE
015400****** FROM THE PRIOR CALLER CAN LEAK INTO THIS CONVERSION
015500     PERFORM 005-CLEAR-CALC-SLOT-RTN
015600         VARYING WS-CALC-SUB FROM 1 BY 1
015700         UNTIL WS-CALC-SUB > 15.
015800
015900****** FUNCTION SWITCH SAYS WHICH OF THE THREE CONVERSIONS THE
016000****** CALLER WANTS -- EXACTLY ONE OF THE THREE RANGES RUNS
016100     EVALUATE TRUE
016200         WHEN EC-EPOCH-TO-PARTS
016300             PERFORM 100-EPOCH-TO-PARTS-RTN THRU 100-EXIT
016400         WHEN EC-PARTS-TO-EPOCH
016500             PERFORM 200-PARTS-TO-EPOCH-RTN THRU 200-EXIT
016600         WHEN EC-WEEK-TO-EPOCH
016700             PERFORM 300-WEEK-TO-EPOCH-RTN THRU 300-EXIT
016800         WHEN OTHER
016900****** UNRECOGNIZED SWITCH VALUE -- FLAG IT, DO NOT GUESS WHICH
017000****** CONVERSION WAS MEANT
017100             MOVE "Y" TO WS-BAD-FUNCTION-SW
017200     END-EVALUATE.
017300
017400****** RETURN-CD +16 IS THE ONLY ERROR STATUS THIS MODULE EVER
017500****** HANDS BACK -- CALLERS TEST IT, NOT THE SWITCH ITSELF
017600     IF BAD-FUNCTION-CODE
017700         MOVE +16 TO RETURN-CD.
017800****** ONE CALL, ONE CONVERSION, DONE -- RETURN NOW SO CONTROL
017900****** NEVER FALLS THROUGH INTO 005/100/200/300 BELOW
018000     GOBACK.
018100 000-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500* 005-CLEAR-CALC-SLOT-RTN -- ONE TABLE SLOT PER CALL, DRIVEN BY
018600* THE VARYING CLAUSE IN 000-HOUSEKEEPING.  SEE CR-1051 ABOVE.
018700******************************************************************
018800 005-CLEAR-CALC-SLOT-RTN.
018900     MOVE ZERO TO WS-CALC-SLOT(WS-CALC-SUB).
019000 005-EXIT.
019100     EXIT.
019200
019300******************************************************************
019400* 100-EPOCH-TO-PARTS-RTN
019500* EC-EPOCH-SECONDS IS ALWAYS NON-NEGATIVE FOR THIS JOB (NO
019600* SESSION OR USER ROW IS TIME-STAMPED BEFORE 1970), SO PLAIN
019700* TRUNCATING DIVISION BEHAVES LIKE FLOOR DIVISION THROUGHOUT.
019800******************************************************************
019900 100-EPOCH-TO-PARTS-RTN.
020000     MOVE LOW-VALUES TO EC-CIVIL-STAMP-GROUP.
020100****** DIVIDE SPLITS THE RAW SECONDS COUNT INTO A WHOLE-DAY
020200****** NUMBER AND A SECONDS-INTO-THAT-DAY REMAINDER
020300     DIVIDE EC-EPOCH-SECONDS BY WS-SECONDS-PER-DAY
020400         GIVING WS-DAY-NUMBER
020500         REMAINDER WS-SECONDS-OF-DAY.
020600     IF WS-SECONDS-OF-DAY < 0                                     041894KP
020700         ADD WS-SECONDS-PER-DAY TO WS-SECONDS-OF-DAY
020800         SUBTRACT 1 FROM WS-DAY-NUMBER.
020900
021000****** WS-DAY-NUMBER IS NOW A CLEAN DAY COUNT FROM THE 1970-01-01
021100****** EPOCH -- HAND IT TO THE CALENDAR ROUTINE FOR YEAR/MONTH/DAY
021200     PERFORM 120-CIVIL-FROM-DAYS-RTN THRU 120-EXIT.
021300
021400****** REMAINING SECONDS-OF-DAY SPLIT INTO HOUR/MINUTE/SECOND THE
021500****** ORDINARY WAY -- NO SPECIAL CASES, SECONDS-OF-DAY IS ALWAYS
021600****** 0 THROUGH 86399 AT THIS POINT
021700     DIVIDE WS-SECONDS-OF-DAY BY 3600
021800         GIVING EC-CIVIL-HOUR
021900         REMAINDER WS-HOLD1.
022000     DIVIDE WS-HOLD1 BY 60
022100         GIVING EC-CIVIL-MINUTE
022200         REMAINDER EC-CIVIL-SECOND.
022300
022400****** DAY-OF-WEEK:  DAY-NUMBER 0 (1970-01-01) WAS A THURSDAY
022500****** (DOW INDEX 4), SO DOW = (DAY-NUMBER + 4) MOD 7, WHERE
022600****** 0=SUNDAY ... 6=SATURDAY
022700     DIVIDE WS-DAY-NUMBER + 4 BY 7
022800         GIVING WS-HOLD2
022900         REMAINDER WS-HOLD3.
023000     IF WS-HOLD3 < 0
023100         ADD 7 TO WS-HOLD3.
023200     MOVE WS-HOLD3 TO EC-DAY-OF-WEEK.
023300 100-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* 120-CIVIL-FROM-DAYS-RTN -- HOWARD HINNANT'S CIVIL_FROM_DAYS,
023800* ADAPTED TO COBOL INTEGER DIVIDE.  WS-DAY-NUMBER IN, EC-CIVIL-
023900* YEAR/MONTH/DAY OUT.
024000******************************************************************
024100 120-CIVIL-FROM-DAYS-RTN.
024200****** SHIFT THE EPOCH SO DAY 0 FALLS ON 0000-03-01, THE START OF
024300****** A 400-YEAR "ERA" -- THIS IS WHAT LETS LEAP YEARS FALL OUT
024400****** OF PLAIN INTEGER DIVISION INSTEAD OF AN IF-LADDER
024500     ADD WS-EPOCH-OFFSET-DAYS TO WS-DAY-NUMBER GIVING WS-HOLD1.
024600     DIVIDE WS-HOLD1 BY WS-DAYS-PER-ERA GIVING WS-ERA.
024700     COMPUTE WS-DOE = WS-HOLD1 - (WS-ERA * WS-DAYS-PER-ERA).
024800
024900****** WS-YOE (YEAR-OF-ERA) FROM WS-DOE (DAY-OF-ERA) -- THE
025000****** THREE DIVIDES ABOVE BUILD THE 4/100/400-YEAR LEAP-YEAR
025100****** CORRECTION BEFORE THE ONE COMPUTE THAT NEEDS THEM
025200     DIVIDE WS-DOE BY WS-DAYS-PER-400-YEARS GIVING WS-HOLD1.
025300     DIVIDE WS-DOE BY WS-DAYS-PER-100-YEARS GIVING WS-HOLD2.
025400     DIVIDE WS-DOE BY WS-DAYS-PER-YEAR-X400 GIVING WS-HOLD3.
025500     COMPUTE WS-YOE =
025600         (WS-DOE - WS-HOLD1 + WS-HOLD2 - WS-HOLD3) / 365.
025700
025800     COMPUTE WS-ADJ-YEAR = WS-YOE + (WS-ERA * 400).
025900
026000     DIVIDE WS-YOE BY 4 GIVING WS-HOLD1.
026100     DIVIDE WS-YOE BY 100 GIVING WS-HOLD2.
026200     COMPUTE WS-DOY =
026300         WS-DOE - ((365 * WS-YOE) + WS-HOLD1 - WS-HOLD2).
026400
026500****** WS-MP IS THE "MARCH-BASED" MONTH NUMBER (0=MAR ... 11=FEB)
026600****** -- STARTING THE YEAR IN MARCH KEEPS THE LEAP DAY AT THE
026700****** END OF THE YEAR INSTEAD OF IN THE MIDDLE OF THE TABLE
026800     COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.
026900     COMPUTE EC-CIVIL-DAY =
027000         WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
027100
027200****** MARCH-BASED MONTH CONVERTED BACK TO THE ORDINARY JAN-DEC
027300****** NUMBERING CALLERS EXPECT
027400     IF WS-MP < 10
027500         COMPUTE EC-CIVIL-MONTH = WS-MP + 3
027600     ELSE
027700         COMPUTE EC-CIVIL-MONTH = WS-MP - 9.
027800
027900****** JAN/FEB BELONG TO THE PRIOR MARCH-BASED YEAR, SO UNDO THE
028000****** ERA/YEAR-OF-ERA SHIFT FOR THOSE TWO MONTHS ONLY
028100     IF EC-CIVIL-MONTH <= 2
028200         ADD 1 TO WS-ADJ-YEAR.
028300     MOVE WS-ADJ-YEAR TO EC-CIVIL-YEAR.
028400 120-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 200-PARTS-TO-EPOCH-RTN -- HOWARD HINNANT'S DAYS_FROM_CIVIL,
028900* ADAPTED TO COBOL INTEGER DIVIDE.  EC-CIVIL-YEAR/MONTH/DAY/
029000* HOUR/MINUTE/SECOND IN, EC-EPOCH-SECONDS OUT.
029100******************************************************************
029200 200-PARTS-TO-EPOCH-RTN.
029300****** WS-DAY-NUMBER COMES BACK AS A DAY COUNT FROM 1970-01-01;
029400****** THE COMPUTE BELOW ADDS THE TIME-OF-DAY PORTION ON TOP
029500     PERFORM 220-DAYS-FROM-CIVIL-RTN THRU 220-EXIT.
029600
029700     COMPUTE EC-EPOCH-SECONDS =
029800         (WS-DAY-NUMBER * WS-SECONDS-PER-DAY)
029900       + (EC-CIVIL-HOUR * 3600)
030000       + (EC-CIVIL-MINUTE * 60)
030100       +  EC-CIVIL-SECOND.
030200 200-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 220-DAYS-FROM-CIVIL-RTN -- THE INVERSE OF 120-CIVIL-FROM-DAYS.
030700* EC-CIVIL-YEAR/MONTH/DAY IN, WS-DAY-NUMBER OUT AS A DAY COUNT
030800* FROM THE 1970-01-01 EPOCH.  SAME MARCH-BASED-YEAR TRICK AS
030900* 120-CIVIL-FROM-DAYS-RTN, RUN IN REVERSE.
031000******************************************************************
031100 220-DAYS-FROM-CIVIL-RTN.
031200****** SHIFT JAN/FEB INTO THE PRIOR MARCH-BASED YEAR BEFORE
031300****** COMPUTING THE ERA AND YEAR-OF-ERA
031400     MOVE EC-CIVIL-YEAR TO WS-ADJ-YEAR.
031500     IF EC-CIVIL-MONTH <= 2
031600         SUBTRACT 1 FROM WS-ADJ-YEAR.
031700
031800     DIVIDE WS-ADJ-YEAR BY 400 GIVING WS-ERA.
031900     COMPUTE WS-YOE = WS-ADJ-YEAR - (WS-ERA * 400).
032000
032100****** MARCH-BASED MONTH NUMBER AGAIN, THIS TIME GOING FORWARD
032200     IF EC-CIVIL-MONTH > 2
032300         COMPUTE WS-MP = EC-CIVIL-MONTH - 3
032400     ELSE
032500         COMPUTE WS-MP = EC-CIVIL-MONTH + 9.
032600
032700     COMPUTE WS-DOY =
032800         (((153 * WS-MP) + 2) / 5) + EC-CIVIL-DAY - 1.
032900
033000****** SAME 4/100/400-YEAR LEAP CORRECTION AS 120-CIVIL-FROM-DAYS,
033100****** APPLIED IN REVERSE TO GET DAY-OF-ERA
033200     DIVIDE WS-YOE BY 4 GIVING WS-HOLD1.
033300     DIVIDE WS-YOE BY 100 GIVING WS-HOLD2.
033400     COMPUTE WS-DOE =
033500         (WS-YOE * 365) + WS-HOLD1 - WS-HOLD2 + WS-DOY.
033600
033700****** UNDO THE DAY-0-IS-0000-03-01 SHIFT FROM 120-CIVIL-FROM-DAYS
033800****** TO LAND BACK ON A 1970-01-01 EPOCH DAY COUNT
033900     COMPUTE WS-DAY-NUMBER =
034000         (WS-ERA * WS-DAYS-PER-ERA) + WS-DOE
034100             - WS-EPOCH-OFFSET-DAYS.
034200 220-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600* 300-WEEK-TO-EPOCH-RTN -- MONDAY 00:00:00 UTC OF EC-ISO-YEAR /
034700* EC-ISO-WEEK.  JAN 4TH IS ALWAYS IN ISO WEEK 1, SO WE FIND
034800* ITS DAY NUMBER, WALK BACK TO THE PRECEDING (OR SAME) MONDAY,
034900* THEN STEP FORWARD (EC-ISO-WEEK - 1) WEEKS.
035000******************************************************************
035100 300-WEEK-TO-EPOCH-RTN.
035200     MOVE LOW-VALUES TO EC-TIME-GROUP.
035300****** JANUARY 4TH IS GUARANTEED BY THE ISO STANDARD TO FALL IN
035400****** ISO WEEK 1, SO ITS DAY NUMBER IS THE ANCHOR FOR EVERY
035500****** WEEK LOOKUP IN THIS YEAR
035600     MOVE EC-ISO-YEAR TO EC-CIVIL-YEAR.
035700     MOVE 1 TO EC-CIVIL-MONTH.
035800     MOVE 4 TO EC-CIVIL-DAY.
035900     PERFORM 220-DAYS-FROM-CIVIL-RTN THRU 220-EXIT.
036000     MOVE WS-DAY-NUMBER TO WS-JAN4-DAYNUM.
036100
036200****** SAME DOW FORMULA AS 100-EPOCH-TO-PARTS-RTN -- DAY-NUMBER 0
036300****** WAS A THURSDAY, SO DOW = (DAYNUM + 4) MOD 7
036400     DIVIDE WS-JAN4-DAYNUM + 4 BY 7
036500         GIVING WS-HOLD2
036600         REMAINDER WS-JAN4-DOW.
036700     IF WS-JAN4-DOW < 0
036800         ADD 7 TO WS-JAN4-DOW.
036900
037000****** WALK JAN 4TH BACK TO THE MONDAY THAT STARTS ISO WEEK 1 --
037100****** IF JAN 4TH ITSELF IS A MONDAY (DOW=1) THIS SUBTRACTS 0
037200     COMPUTE WS-DAYS-BACK = (WS-JAN4-DOW + 6).
037300     DIVIDE WS-DAYS-BACK BY 7 GIVING WS-HOLD3
037400         REMAINDER WS-DAYS-BACK.
037500
037600****** STEP FORWARD (EC-ISO-WEEK - 1) FULL WEEKS FROM THE WEEK-1
037700****** MONDAY TO REACH THE MONDAY THE CALLER ACTUALLY ASKED FOR
037800     COMPUTE WS-MONDAY-WK1-DAYNUM =
037900         WS-JAN4-DAYNUM - WS-DAYS-BACK.
038000
038100     COMPUTE WS-DAY-NUMBER =
038200         WS-MONDAY-WK1-DAYNUM + ((EC-ISO-WEEK - 1) * 7).
038300
038400****** MONDAY 00:00:00 -- NO TIME-OF-DAY COMPONENT TO ADD, UNLIKE
038500****** 200-PARTS-TO-EPOCH-RTN
038600     COMPUTE EC-EPOCH-SECONDS =
038700         WS-DAY-NUMBER * WS-SECONDS-PER-DAY.
038800 300-EXIT.
038900     EXIT.
