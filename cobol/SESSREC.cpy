000100******************************************************************
000200* SESSREC    -- STUDY SESSION RECORD LAYOUT
000300* ONE ROW PER STUDY SESSION LOGGED BY A USER (OR WITHIN A GROUP)
000400* THIS IS THE QSAM RECORD FOR SESSION-FILE, READ/WRITTEN BY BOTH
000500* SESSUPDT (CLOSE-OUT / ANTI-CHEAT / ROLLUP) AND WKLYLBRD (WEEKLY
000600* LEADERBOARD BUILD).  SEE SESSUPDT FOR THE LOAD-TO-TABLE COPY.
000700*-----------------------------------------------------------------
000800* A.00.00 1989-03-14 RMN  NEW COPYBOOK FOR CR-1014
000900******************************************************************
001000 01  SESSION-REC.
001100     05  SES-ID                      PIC X(24).
001200     05  SES-USER-ID                 PIC X(24).
001300     05  SES-GROUP-ID                PIC X(24).
001400     05  SES-START-EPOCH             PIC S9(11) COMP-3.
001500     05  SES-END-EPOCH               PIC S9(11) COMP-3.
001600     05  SES-DURATION-SEC            PIC S9(9)  COMP-3.
001700     05  SES-STATUS                  PIC X(10).
001800         88  SES-ST-ACTIVE           VALUE "ACTIVE    ".
001900         88  SES-ST-COMPLETED        VALUE "COMPLETED ".
002000         88  SES-ST-INVALID          VALUE "INVALID   ".
002100         88  SES-ST-SUSPICIOUS       VALUE "SUSPICIOUS".
002200     05  SES-PLATFORM                PIC X(10).
002300     05  SES-DEVICE-ID               PIC X(40).
002400     05  SES-ANOMALY-SCORE           PIC S9(1)V9(4) COMP-3.
002500     05  SES-FLAG-COUNT              PIC S9(2)  COMP-3.
002600     05  SES-FLAGS OCCURS 6 TIMES    PIC X(20).
002700     05  SES-RULE-MAX-DUR            PIC X(1).
002800         88  SES-RULE-MAX-DUR-Y      VALUE "Y".
002900     05  SES-RULE-HOURS              PIC X(1).
003000         88  SES-RULE-HOURS-Y        VALUE "Y".
003100     05  SES-RULE-DEVICE             PIC X(1).
003200         88  SES-RULE-DEVICE-Y       VALUE "Y".
003300     05  SES-RULE-TZ                 PIC X(1).
003400         88  SES-RULE-TZ-Y           VALUE "Y".
003500     05  SES-RULE-OVERLAP            PIC X(1).
003600         88  SES-RULE-OVERLAP-Y      VALUE "Y".
003700     05  FILLER                      PIC X(21).
003800
003900****** REDEFINITION -- RULE BYTES AS A SOLID GROUP, FOR THE
004000****** "INITIALIZE ALL RULES TO N" SWEEP IN 300-VALIDATE-SESSION
004100 01  SESSION-REC-RULES-R REDEFINES SESSION-REC.
004200     05  FILLER                      PIC X(274).
004300     05  SES-RULES-GROUP             PIC X(5).
004400     05  FILLER                      PIC X(21).
